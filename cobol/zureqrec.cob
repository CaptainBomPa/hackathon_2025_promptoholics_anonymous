000100*******************************************
000200*                                          *
000300*  Record Definition For Calc-Request     *
000400*              File                       *
000500*     One request per person, read in     *
000600*     arrival order - no key.             *
000700*******************************************
000800* File size 160 bytes (flat text, line sequential).
000900*
001000* 04/12/25 zz  - Created for Emerytura (ZUS pension) projector.
001100* 19/01/26 zz  - Added Work-Break table, was fixed at 5, now 10.
001200* 22/01/26 zz  - Added 88-levels for sex/sick/contract-type, the
001300*                 engines were testing raw literals against these.
001400*
001500 01  ZU-Request-Record.
001600     03  Req-Id                   pic x(8).
001700*                                       request identifier
001800     03  Req-Expected-Pension     pic s9(7)v99.
001900*                                       zero = none given
002000     03  Req-Age                  pic 9(3).
002100*                                       0-120
002200     03  Req-Sex                  pic x.
002300         88  REQ-SEX-MALE             value "M".
002400         88  REQ-SEX-FEMALE           value "F".
002500*                                       M or F
002600     03  Req-Gross-Salary         pic s9(7)v99.
002700*                                       current gross monthly
002800     03  Req-Start-Year           pic 9(4).
002900     03  Req-Planned-End-Year     pic 9(4).
003000     03  Req-Include-Sick         pic x.
003100         88  REQ-SICK-INCLUDED        value "Y".
003200         88  REQ-SICK-EXCLUDED        value "N".
003300*                                       Y/N
003400     03  Req-Zus-Account-Funds    pic s9(9)v99.
003500*                                       may be zero
003600     03  Req-Zus-Subaccount-Funds pic s9(9)v99.
003700*                                       U2 only, may be zero
003800     03  Req-Postal-Code          pic x(6).
003900*                                       eg "43-100"
004000     03  Req-Addl-Sick-Days       pic 9(3).
004100     03  Req-Contract-Type        pic xx.
004200         88  REQ-CONTRACT-UP          value "UP".
004300         88  REQ-CONTRACT-UZ          value "UZ".
004400         88  REQ-CONTRACT-B2B         value "B2".
004500         88  REQ-CONTRACT-WORKS       value "UD".
004600*                                       UP/UZ/B2/UD
004700     03  Req-Work-Break-Count     pic 9(2).
004800*                                       0-10
004900     03  Req-Work-Break           occurs 10.
005000         05  Req-WB-Start-Year    pic 9(4).
005100         05  Req-WB-End-Year      pic 9(4).
005200*                                       inclusive range
005300     03  filler                   pic x(6).
005400*
