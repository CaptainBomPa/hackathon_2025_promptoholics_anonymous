000100*******************************************
000200*                                          *
000300*   Emerytura - Siatka Miesieczna (U5)    *
000400*        Kalkulator V3 - Wersja Pelna     *
000500*                                          *
000600*******************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         zu300.
001200*
001300     author.             Zygmunt Zalewski, dypl. inz.
001400     installation.       ZUS Centrala Warszawa - Dzial Informatyki.
001500     date-written.       14/03/1992.
001600     date-compiled.
001700     security.           Wewnetrzne oprogramowanie ZUS - nie do
001800                          dystrybucji poza siec wlasna.
001900*
002000* Remarks.               Trzeci silnik projekcji - sciezka placowa
002100*                         budowana w obu kierunkach od roku biezacego
002200*                         (2025), siatka miesieczna (12 identycznych
002300*                         miesiecy rocznie), parametry kontraktu UP/
002400*                         UZ/B2/UD, przeszukanie odlozenia rok po
002500*                         roku (1-15 lat) do spodziewanej emerytury.
002600*
002700* Called Modules.
002800*                         zu020 - dalsze trwanie zycia (rezerwowo,
002900*                                 dzielnik lat liczony tu lokalnie).
003000*
003100* Files used.
003200*                         Calc-Request.    Wnioski - wejscie.
003300*                         Calc-Result.     Wyniki - wyjscie.
003400*                         Usage-Log.       Dziennik uzycia - dopisanie.
003500*
003600* Changes:
003700* 14/03/1992 wk -         Utworzony - silnik V3, parametry kontraktu,
003800*                         siatka miesieczna, dzielnik lat wg wieku.
003900* 19/07/1996 wk -         Dodano przeszukanie lat odlozenia 1-15 wg
004000*                         oczekiwanej emerytury (bylo tylko +1/+2/+5).
004100* 09/08/1998 ts -         Przygotowanie pod rok 2000 - bez zmian w
004200*                         logice, pola roku juz byly 4-cyfrowe.
004300* 02/01/1999 mp -         Weryfikacja Y2K zakonczona - brak wad.
004400* 11/05/2010 mp -         Poprawiono dzielnik lat - dolna granica
004500*                         15.0 lat byla pomijana dla mlodych wiekiem.
004600* 15/12/2025 zz -         Przejscie na wspolne copybooki rekordow i
004700*                         tablice zucontab/zumactab; siatka miesieczna
004800*                         zwinieta do rocznych sum (przerwy zawsze
004900*                         obejmuja pelne lata).
005000*
005100 environment             division.
005200*===============================
005300*
005400 configuration           section.
005500 special-names.
005600     upsi-0 is zu300-trace-switch.
005700*
005800 input-output            section.
005900 file-control.
006000     select   ZU-Request-File
006100              assign to CALCREQ
006200              organization line sequential
006300              file status is WS-Req-Status.
006400     select   ZU-Result-File
006500              assign to CALCRES
006600              organization line sequential
006700              file status is WS-Res-Status.
006800     select   ZU-Usage-Log-File
006900              assign to USAGELOG
007000              organization line sequential
007100              file status is WS-Log-Status.
007200*
007300 data                    division.
007400*===============================
007500*
007600 file                    section.
007700*
007800 fd  ZU-Request-File.
007900 copy "zureqrec.cob".
008000*
008100 fd  ZU-Result-File.
008200 copy "zuresrec.cob".
008300*
008400 fd  ZU-Usage-Log-File.
008500 copy "zulogrec.cob".
008600*
008700 working-storage section.
008800*----------------------
008900*
009000 77  WS-Req-Status              pic xx         value "00".
009100 77  WS-Res-Status              pic xx         value "00".
009200 77  WS-Log-Status              pic xx         value "00".
009300 77  WS-Eof-Switch              pic x          value "N".
009400 77  WS-Today-Date              pic 9(8).
009500 77  WS-Today-Time              pic 9(8).
009600*
009700 01  WS-Year-Entry-Table.
009800*                                       one entry per calendar year,
009900*                                       WS-First-Year through WS-Last-Year
010000     03  YE-Entry                occurs 100   indexed by YE-Idx.
010100         05  YE-Year              pic 9(4).
010200         05  YE-Wage-Excl         pic s9(7)v99   comp-3.
010300         05  YE-Wage-Incl         pic s9(7)v99   comp-3.
010400         05  YE-G-Rate            pic s9v9(4)    comp-3.
010500         05  YE-Base-Excl         pic s9(9)v99   comp-3.
010600         05  YE-Base-Incl         pic s9(9)v99   comp-3.
010700         05  YE-Pot-Excl          pic s9(9)v99   comp-3.
010800         05  YE-Pot-Incl          pic s9(9)v99   comp-3.
010900*
011000 01  WS-Year-Entry-Alt redefines WS-Year-Entry-Table.
011100*                                       alternate raw view used only for
011200*                                       trace display of one year entry
011300     03  YER-Raw                 pic x(41)    occurs 100.
011400*
011500 01  WS-Postpone-Table.
011600*                                       A = 1 thru 15 extra years searched
011700     03  PP-Entry                occurs 15    indexed by PP-Idx.
011800         05  PP-Years-Added       pic 9(2).
011900         05  PP-Pension           pic s9(9)v99 comp-3.
012000*
012100 01  WS-Postpone-Redef redefines WS-Postpone-Table.
012200*                                       alternate raw view used only for
012300*                                       trace display of each candidate
012400     03  PPR-Raw                 pic x(8)     occurs 15.
012500*
012600 01  WS-Calc-Trace-Buffer.
012700     03  WS-CT-Tag               pic x(6)       value "ZU300C".
012800     03  WS-CT-Pot-Excl           pic s9(9)v99.
012900     03  WS-CT-Pot-Incl           pic s9(9)v99.
013000*
013100 01  WS-Calc-Trace-Alt redefines WS-Calc-Trace-Buffer.
013200*                                       alternate raw view used only for
013300*                                       trace display of the pot split
013400     03  WS-CT-Raw                pic x(28).
013500*
013600 01  WS-Calc-Fields.
013700     03  WS-Year-Count           pic 9(3)       comp.
013800     03  WS-First-Year           pic 9(4)       comp.
013900     03  WS-Last-Year            pic 9(4)       comp.
014000     03  WS-Anchor-Idx           pic 9(3)       comp.
014100     03  WS-Base-Year-Idx        pic 9(3)       comp.
014200     03  WS-Start-Idx            pic 9(3)       comp.
014300     03  WS-Target-Idx           pic 9(3)       comp.
014400     03  WS-Lookup-Year          pic 9(4)       comp.
014500     03  WS-Cpi-Rate             pic s9v9(4)    comp-3.
014600     03  WS-Realwage-Rate        pic s9v9(4)    comp-3.
014700     03  WS-Sick-Days            pic 9(3)       comp.
014800     03  WS-Sick-Factor          pic s9v9(6)    comp-3.
014900     03  WS-Break-Idx            pic 9(2)       comp.
015000     03  WS-Break-Found           pic x          value "N".
015100     03  WS-Base-Factor          pic 9v99.
015200     03  WS-Sick-Eligible        pic x.
015300     03  WS-Sick-Repl-Rate       pic 9v99.
015400     03  WS-Use-Incl             pic x.
015500     03  WS-Actual-Pot           pic s9(9)v99   comp-3.
015600     03  WS-Divisor-Years        pic s99v9(4)   comp-3.
015700     03  WS-Base-Age             pic 9(3)       comp.
015800     03  WS-Base-Divisor         pic s99v9(4)  comp-3.
015900     03  WS-Target-Year          pic 9(4)       comp.
016000     03  WS-Age-At-Retirement    pic s9(4)      comp.
016100     03  WS-Age-Excess           pic s9(4)      comp.
016200     03  WS-Monthly-Pension      pic s9(9)v9(6) comp-3.
016300     03  WS-Deflator             pic s99v9(8)   comp-3.
016400     03  WS-Final-Wage-Excl      pic s9(7)v99   comp-3.
016500     03  WS-Avg-Pension          pic s9(9)v99   comp-3.
016600     03  WS-Avg-Pension-Year     pic 9(4)       comp.
016700     03  filler                  pic x(8).
016800*
016900 copy "zucontab.cob".
017000*
017100 linkage section.
017200*--------------
017300*
017400 procedure division.
017500*===================
017600*
017700 aa000-Main.
017800     perform  aa010-Open-Files.
017900*
018000     if       WS-Req-Status = "00"
018100              perform  aa020-Process-Loop through aa020-Exit
018200                       until WS-Eof-Switch = "Y".
018300*
018400     perform  aa090-Close-Files.
018500     goback.
018600*
018700 aa000-Exit.
018800     exit.
018900*
019000 aa010-Open-Files.
019100     open     input    ZU-Request-File.
019200     open     output   ZU-Result-File.
019300     open     output   ZU-Usage-Log-File.
019400*
019500     if       WS-Req-Status not = "00"
019600              display "ZU300 - CALC-REQUEST OPEN ERROR " WS-Req-Status
019700              move  "Y"  to  WS-Eof-Switch.
019800*
019900 aa010-Exit.
020000     exit.
020100*
020200 aa020-Process-Loop.
020300     read     ZU-Request-File
020400              at end
020500                       move  "Y"  to  WS-Eof-Switch
020600                       go to aa020-Exit.
020700     if       WS-Req-Status not = "00"
020800              move  "Y"  to  WS-Eof-Switch
020900              go to aa020-Exit.
021000*
021100     if       zu300-trace-switch
021200              display "ZU300 " Req-Id.
021300*
021400     perform  ba010-Resolve-Contract.
021500     perform  ba020-Sick-Factor.
021600     perform  ba030-Build-Wage-Baseline.
021700     perform  ba040-Build-Monthly-Grid.
021800     perform  ba050-Accumulate-Pot.
021900     perform  ba060-Annuitize.
022000     perform  ba070-Deflate.
022100     perform  ba080-Ratios.
022200     perform  ba090-Postpone.
022300     perform  ba100-Write-Results.
022400*
022500 aa020-Exit.
022600     exit.
022700*
022800 aa090-Close-Files.
022900     close    ZU-Request-File.
023000     close    ZU-Result-File.
023100     close    ZU-Usage-Log-File.
023200*
023300 aa090-Exit.
023400     exit.
023500*
023600 ba010-Resolve-Contract.
023700*
023800* pensionBaseFactor/sickEligible/sickReplacementRate per contract type;
023900* default UP (table entry 1) when the request carries none we know.
024000*
024100     set      CP-Idx  to  1.
024200     search   CP-Entry
024300              at end
024400                      set  CP-Idx  to  1
024500              when    CP-Type (CP-Idx) = Req-Contract-Type
024600                      continue.
024700*
024800     move     CP-Base-Factor (CP-Idx)    to  WS-Base-Factor.
024900     move     CP-Sick-Eligible (CP-Idx)  to  WS-Sick-Eligible.
025000     move     CP-Sick-Repl-Rate (CP-Idx) to  WS-Sick-Repl-Rate.
025100*
025200 ba010-Exit.
025300     exit.
025400*
025500 ba020-Sick-Factor.
025600*
025700* Total sick days (F 24 / M 15, plus ADDL-SICK-DAYS) counts only when the
025800* contract is sick-eligible; sickFactor trims the replacement shortfall.
025900*
026000     move     zero  to  WS-Sick-Days.
026100     if       WS-Sick-Eligible = "Y"
026200              if    REQ-SEX-FEMALE
026300                    move  24  to  WS-Sick-Days
026400              else
026500                    move  15  to  WS-Sick-Days
026600              end-if
026700              add   Req-Addl-Sick-Days  to  WS-Sick-Days.
026800*
026900     if       WS-Sick-Days >= 252
027000              compute  WS-Sick-Factor rounded =
027100                       1 - (1 - WS-Sick-Repl-Rate)
027200     else
027300              compute  WS-Sick-Factor rounded =
027400                       1 - ((WS-Sick-Days / 252) *
027500                            (1 - WS-Sick-Repl-Rate)).
027600*
027700 ba020-Exit.
027800     exit.
027900*
028000 ba030-Build-Wage-Baseline.
028100*
028200* Wage path runs both ways from the 2025 anchor (Req-Gross-Salary); the
028300* table is carried fifteen years past retirement for the postponement
028400* search.  Each year is rounded half-up to 2dp as it is built.
028500*
028600     if       Req-Start-Year < 2025
028700              move  Req-Start-Year  to  WS-First-Year
028800     else
028900              move  2025             to  WS-First-Year.
029000*
029100     compute  WS-Last-Year    = Req-Planned-End-Year + 15.
029200     compute  WS-Anchor-Idx   = 2025 - WS-First-Year + 1.
029300     compute  WS-Base-Year-Idx = Req-Planned-End-Year - WS-First-Year + 1.
029400     compute  WS-Start-Idx    = Req-Start-Year - WS-First-Year + 1.
029500     compute  WS-Year-Count   = WS-Last-Year - WS-First-Year + 1.
029600     if       WS-Year-Count > 100
029700              move  100  to  WS-Year-Count.
029800*
029900     set      YE-Idx  to  WS-Anchor-Idx.
030000     move     2025              to  YE-Year (YE-Idx).
030100     move     Req-Gross-Salary  to  YE-Wage-Excl (YE-Idx).
030200*
030300     if       WS-Anchor-Idx > 1
030400              perform  ba031-Fill-Backward through ba031-Exit
030500                       varying YE-Idx from WS-Anchor-Idx by -1
030600                       until   YE-Idx = 1.
030700*
030800     if       WS-Anchor-Idx < WS-Year-Count
030900              perform  ba032-Fill-Forward through ba032-Exit
031000                       varying YE-Idx from WS-Anchor-Idx by 1
031100                       until   YE-Idx = WS-Year-Count.
031200*
031300     perform  ba035-Build-One-Incl-Wage through ba035-Exit
031400              varying YE-Idx from 1 by 1
031500              until   YE-Idx > WS-Year-Count.
031600*
031700 ba030-Exit.
031800     exit.
031900*
032000 ba031-Fill-Backward.
032100*
032200* wage(y) = wage(y+1) / (1 + g(y)) - g(y) taken at the LOWER year.
032300*
032400     compute  YE-Year (YE-Idx - 1) = YE-Year (YE-Idx) - 1.
032500     move     YE-Year (YE-Idx - 1)  to  WS-Lookup-Year.
032600     perform  ba033-Lookup-Growth through ba033-Exit.
032700     move     WS-Cpi-Rate          to  YE-G-Rate (YE-Idx - 1).
032800     add      WS-Realwage-Rate     to  YE-G-Rate (YE-Idx - 1).
032900*
033000     compute  YE-Wage-Excl (YE-Idx - 1) rounded =
033100              YE-Wage-Excl (YE-Idx) / (1 + YE-G-Rate (YE-Idx - 1)).
033200*
033300 ba031-Exit.
033400     exit.
033500*
033600 ba032-Fill-Forward.
033700*
033800* wage(y) = wage(y-1) x (1 + g(y-1)) - g taken at the PRIOR year, which
033900* was already filled and stamped into YE-G-Rate when it was built.
034000*
034100     compute  YE-Year (YE-Idx + 1) = YE-Year (YE-Idx) + 1.
034200     move     YE-Year (YE-Idx)      to  WS-Lookup-Year.
034300     perform  ba033-Lookup-Growth through ba033-Exit.
034400     move     WS-Cpi-Rate          to  YE-G-Rate (YE-Idx).
034500     add      WS-Realwage-Rate     to  YE-G-Rate (YE-Idx).
034600*
034700     compute  YE-Wage-Excl (YE-Idx + 1) rounded =
034800              YE-Wage-Excl (YE-Idx) * (1 + YE-G-Rate (YE-Idx)).
034900*
035000 ba032-Exit.
035100     exit.
035200*
035300 ba033-Lookup-Growth.
035400*
035500* cpi(y) and realWage(y) per U5 macro paths (zucontab.cob); g(y) is their
035600* sum, used by both the wage path and the pot indexation.
035700*
035800     set      CX-Idx  to  1.
035900     search   CX-Entry
036000              at end
036100                      move  CX-Rate (4)  to  WS-Cpi-Rate
036200              when    CX-Year-To (CX-Idx) >= WS-Lookup-Year
036300                      move  CX-Rate (CX-Idx)  to  WS-Cpi-Rate.
036400*
036500     set      RW-Idx  to  1.
036600     search   RW-Entry
036700              at end
036800                      move  RW-Rate (16)  to  WS-Realwage-Rate
036900              when    RW-Year-From (RW-Idx) <= WS-Lookup-Year
037000                and   RW-Year-To (RW-Idx)   >= WS-Lookup-Year
037100                      move  RW-Rate (RW-Idx)  to  WS-Realwage-Rate.
037200*
037300 ba033-Exit.
037400     exit.
037500*
037600 ba035-Build-One-Incl-Wage.
037700     if       WS-Sick-Eligible = "Y"
037800              compute  YE-Wage-Incl (YE-Idx) rounded =
037900                       YE-Wage-Excl (YE-Idx) * WS-Sick-Factor
038000     else
038100              move     YE-Wage-Excl (YE-Idx)  to  YE-Wage-Incl (YE-Idx).
038200*
038300 ba035-Exit.
038400     exit.
038500*
038600 ba040-Build-Monthly-Grid.
038700*
038800* Twelve identical months per year collapse to one annual figure; BREAK
038900* spans are whole years (Req-Work-Break), so the grid never needs a
039000* month-level cut - a break year simply zeroes the annual base.
039100*
039200     perform  ba041-Build-One-Year-Base through ba041-Exit
039300              varying YE-Idx from 1 by 1
039400              until   YE-Idx > WS-Year-Count.
039500*
039600 ba040-Exit.
039700     exit.
039800*
039900 ba041-Build-One-Year-Base.
040000     compute  YE-Base-Excl (YE-Idx) rounded =
040100              YE-Wage-Excl (YE-Idx) * 12 * WS-Base-Factor.
040200     compute  YE-Base-Incl (YE-Idx) rounded =
040300              YE-Wage-Incl (YE-Idx) * 12 * WS-Base-Factor.
040400*
040500     perform  ba042-Test-Break.
040600     if       WS-Break-Found = "Y"
040700              move  zero  to  YE-Base-Excl (YE-Idx)
040800              move  zero  to  YE-Base-Incl (YE-Idx).
040900*
041000 ba041-Exit.
041100     exit.
041200*
041300 ba042-Test-Break.
041400     move     "N"  to  WS-Break-Found.
041500     if       Req-Work-Break-Count = zero
041600              go to ba042-Exit.
041700*
041800     perform  ba043-Test-One-Break through ba043-Exit
041900              varying WS-Break-Idx from 1 by 1
042000              until   WS-Break-Idx > Req-Work-Break-Count.
042100*
042200 ba042-Exit.
042300     exit.
042400*
042500 ba043-Test-One-Break.
042600     if       YE-Year (YE-Idx) >= Req-WB-Start-Year (WS-Break-Idx)
042700       and    YE-Year (YE-Idx) <= Req-WB-End-Year (WS-Break-Idx)
042800              move  "Y"  to  WS-Break-Found.
042900*
043000 ba043-Exit.
043100     exit.
043200*
043300 ba050-Accumulate-Pot.
043400*
043500* Starts at the 2025 anchor when declared ZUS-ACCOUNT-FUNDS are present,
043600* else at START-YEAR with an empty pot; runs the SAME recursion through
043700* WS-Last-Year so every postponed target shares one pass, not a redo.
043800*
043900     if       Req-Zus-Account-Funds > zero
044000              set   YE-Idx  to  WS-Anchor-Idx
044100              move  Req-Zus-Account-Funds  to  YE-Pot-Excl (YE-Idx)
044200              move  Req-Zus-Account-Funds  to  YE-Pot-Incl (YE-Idx)
044300     else
044400              set   YE-Idx  to  WS-Start-Idx
044500              move  zero  to  YE-Pot-Excl (YE-Idx)
044600              move  zero  to  YE-Pot-Incl (YE-Idx).
044700*
044800     set      WS-Start-Idx  to  YE-Idx.
044900*
045000     perform  ba051-Accumulate-One-Year through ba051-Exit
045100              varying YE-Idx from WS-Start-Idx by 1
045200              until   YE-Idx >= WS-Year-Count.
045300*
045400     if       zu300-trace-switch
045500              move  YE-Pot-Excl (WS-Base-Year-Idx)  to  WS-CT-Pot-Excl
045600              move  YE-Pot-Incl (WS-Base-Year-Idx)  to  WS-CT-Pot-Incl
045700              display WS-CT-Raw.
045800*
045900 ba050-Exit.
046000     exit.
046100*
046200 ba051-Accumulate-One-Year.
046300*
046400* contribution = annualBase x 0.19250; pot = pot x (1 + idx(year)) +
046500* contribution, idx(year) being the same g(y) as the wage path.
046600*
046700     compute  YE-Pot-Excl (YE-Idx + 1) rounded =
046800              YE-Pot-Excl (YE-Idx) * (1 + YE-G-Rate (YE-Idx))
046900                  + (YE-Base-Excl (YE-Idx) * 0.19250).
047000     compute  YE-Pot-Incl (YE-Idx + 1) rounded =
047100              YE-Pot-Incl (YE-Idx) * (1 + YE-G-Rate (YE-Idx))
047200                  + (YE-Base-Incl (YE-Idx) * 0.19250).
047300*
047400 ba051-Exit.
047500     exit.
047600*
047700 ba060-Annuitize.
047800*
047900* "Actual" pot follows INCLUDE-SICK; divisor in years by sex and age,
048000* floored at 15.0.
048100*
048200     if       REQ-SICK-INCLUDED
048300              move  "Y"  to  WS-Use-Incl
048400     else
048500              move  "N"  to  WS-Use-Incl.
048600*
048700     if       WS-Use-Incl = "Y"
048800              move  YE-Pot-Incl (WS-Base-Year-Idx)  to  WS-Actual-Pot
048900     else
049000              move  YE-Pot-Excl (WS-Base-Year-Idx)  to  WS-Actual-Pot.
049100*
049200     move     Req-Planned-End-Year  to  WS-Target-Year.
049300     perform  ba061-Compute-Divisor-Years.
049400*
049500     compute  WS-Monthly-Pension rounded =
049600              WS-Actual-Pot / WS-Divisor-Years / 12.
049700*
049800 ba060-Exit.
049900     exit.
050000*
050100 ba061-Compute-Divisor-Years.
050200     if       REQ-SEX-FEMALE
050300              move  60  to  WS-Base-Age
050400              move  26.0  to  WS-Base-Divisor
050500     else
050600              move  65  to  WS-Base-Age
050700              move  23.0  to  WS-Base-Divisor.
050800*
050900     if       WS-Target-Year > 2025
051000              compute  WS-Age-At-Retirement =
051100                       Req-Age + (WS-Target-Year - 2025)
051200     else
051300              move     Req-Age  to  WS-Age-At-Retirement.
051400*
051500     if       WS-Age-At-Retirement > WS-Base-Age
051600              compute  WS-Age-Excess = WS-Age-At-Retirement - WS-Base-Age
051700     else
051800              move     zero  to  WS-Age-Excess.
051900*
052000     compute  WS-Divisor-Years rounded =
052100              WS-Base-Divisor - (0.55 * WS-Age-Excess).
052200     if       WS-Divisor-Years < 15.0
052300              move  15.0  to  WS-Divisor-Years.
052400*
052500 ba061-Exit.
052600     exit.
052700*
052800 ba070-Deflate.
052900*
053000* Deflator = product of (1 + g(y)) for y in [2025, retirement year).
053100*
053200     move     1.00000000  to  WS-Deflator.
053300     if       Req-Planned-End-Year > 2025
053400              perform  ba071-Multiply-One-Deflator-Year through ba071-Exit
053500                       varying YE-Idx from WS-Anchor-Idx by 1
053600                       until   YE-Idx >= WS-Base-Year-Idx.
053700*
053800     move     WS-Monthly-Pension  to  Res-Actual-Pension.
053900     compute  Res-Real-Pension rounded =
054000              WS-Monthly-Pension / WS-Deflator.
054100*
054200 ba070-Exit.
054300     exit.
054400*
054500 ba071-Multiply-One-Deflator-Year.
054600     compute  WS-Deflator rounded =
054700              WS-Deflator * (1 + YE-G-Rate (YE-Idx)).
054800*
054900 ba071-Exit.
055000     exit.
055100*
055200 ba080-Ratios.
055300*
055400* Replacement uses the EXCL wage; vs-average compares against the
055500* average-pension projection grown from 3500.00/2023 by cpi+0.20xreal.
055600*
055700     move     YE-Wage-Excl (WS-Base-Year-Idx)  to  WS-Final-Wage-Excl.
055800     move     WS-Final-Wage-Excl               to  Res-Wage-Excl-Sick.
055900     move     YE-Wage-Incl (WS-Base-Year-Idx)  to  Res-Wage-Incl-Sick.
056000*
056100     if       WS-Final-Wage-Excl = zero
056200              move  zero  to  Res-Replacement-Pct
056300     else
056400              compute  Res-Replacement-Pct rounded =
056500                       (WS-Monthly-Pension / WS-Final-Wage-Excl) * 100.
056600*
056700     move     AP-Base-Amount  to  WS-Avg-Pension.
056800     move     AP-Base-Year    to  WS-Avg-Pension-Year.
056900     perform  ba081-Grow-One-Avg-Pension-Year through ba081-Exit
057000              varying WS-Avg-Pension-Year from AP-Base-Year by 1
057100              until   WS-Avg-Pension-Year >= Req-Planned-End-Year.
057200*
057300     if       WS-Avg-Pension = zero
057400              move  zero  to  Res-Vs-Average-Pct
057500     else
057600              compute  Res-Vs-Average-Pct rounded =
057700                       ((WS-Monthly-Pension / WS-Avg-Pension) - 1) * 100.
057800*
057900 ba080-Exit.
058000     exit.
058100*
058200 ba081-Grow-One-Avg-Pension-Year.
058300     compute  WS-Lookup-Year = WS-Avg-Pension-Year + 1.
058400     perform  ba033-Lookup-Growth through ba033-Exit.
058500     compute  WS-Avg-Pension rounded =
058600              WS-Avg-Pension *
058700                  (1 + WS-Cpi-Rate + (0.20 * WS-Realwage-Rate)).
058800*
058900 ba081-Exit.
059000     exit.
059100*
059200 ba090-Postpone.
059300*
059400* If no expectation is given, or the base pension already meets it, no
059500* search runs.  Otherwise A = 1 thru 15 are tried in order until one
059600* reaches the expected pension; report A = 15, unmet, if none do.
059700*
059800     move     zero  to  Res-Extra-Years-Est.
059900     move     zero  to  Res-Shortfall.
060000     move     Res-Actual-Pension  to  Res-Postponed-1.
060100*
060200     if       Req-Expected-Pension = zero
060300              move  space  to  Res-Meets-Expectation
060400              go to ba090-Exit.
060500*
060600     if       Res-Actual-Pension + 0.000001 >= Req-Expected-Pension
060700              set   RES-EXPECTATION-MET  to  true
060800              go to ba090-Exit.
060900*
061000     set      RES-EXPECTATION-UNMET  to  true.
061100     perform  ba091-Test-One-Postponed-Year through ba091-Exit
061200              varying PP-Idx from 1 by 1
061300              until   PP-Idx > 15
061400              or      Res-Extra-Years-Est not = zero.
061500*
061600     if       Res-Extra-Years-Est = zero
061700              move  15  to  Res-Extra-Years-Est
061800              move  PP-Pension (15)  to  Res-Postponed-1
061900              compute  Res-Shortfall rounded =
062000                       Req-Expected-Pension - PP-Pension (15)
062100     else
062200              move     zero  to  Res-Shortfall.
062300*
062400 ba090-Exit.
062500     exit.
062600*
062700 ba091-Test-One-Postponed-Year.
062800     set      PP-Years-Added (PP-Idx)  to  PP-Idx.
062900     compute  WS-Target-Idx = WS-Base-Year-Idx + PP-Idx.
063000*
063100     if       WS-Use-Incl = "Y"
063200              move  YE-Pot-Incl (WS-Target-Idx)  to  WS-Actual-Pot
063300     else
063400              move  YE-Pot-Excl (WS-Target-Idx)  to  WS-Actual-Pot.
063500*
063600     compute  WS-Target-Year = Req-Planned-End-Year + PP-Idx.
063700     perform  ba061-Compute-Divisor-Years.
063800*
063900     compute  PP-Pension (PP-Idx) rounded =
064000              WS-Actual-Pot / WS-Divisor-Years / 12.
064100*
064200     if       PP-Pension (PP-Idx) + 0.000001 >= Req-Expected-Pension
064300              set   Res-Extra-Years-Est  to  PP-Idx
064400              move  PP-Pension (PP-Idx)  to  Res-Postponed-1.
064500*
064600     if       zu300-trace-switch
064700              display "ZU300 PP " PPR-Raw (PP-Idx).
064800*
064900 ba091-Exit.
065000     exit.
065100*
065200 ba100-Write-Results.
065300     move     spaces               to  ZU-Result-Record.
065400     move     Req-Id               to  Res-Req-Id.
065500     move     Req-Planned-End-Year to  Res-Retirement-Year.
065600     move     zero                 to  Res-Postponed-2.
065700     move     zero                 to  Res-Postponed-5.
065800     write    ZU-Result-Record.
065900*
066000     move     spaces               to  ZU-Usage-Log-Record.
066100     move     Req-Id               to  Log-Id.
066200     accept   WS-Today-Date        from  date YYYYMMDD.
066300     accept   WS-Today-Time        from  time.
066400     move     WS-Today-Date        to  Log-Date.
066500     move     WS-Today-Time (1:6)  to  Log-Time.
066600     move     Req-Expected-Pension to  Log-Expected-Pension.
066700     move     Req-Age              to  Log-Age.
066800     move     Req-Sex              to  Log-Gender.
066900     move     Req-Gross-Salary     to  Log-Salary.
067000     move     Req-Include-Sick     to  Log-Included-Sick.
067100     compute  Log-Funds-Total =
067200              Req-Zus-Account-Funds + Req-Zus-Subaccount-Funds.
067300     move     Res-Actual-Pension   to  Log-Actual-Pension.
067400     move     Res-Real-Pension     to  Log-Real-Pension.
067500     move     Req-Postal-Code      to  Log-Postal-Code.
067600     write    ZU-Usage-Log-Record.
067700*
067800     if       zu300-trace-switch
067900              display "ZU300 YE1 " YER-Raw (WS-Anchor-Idx).
068000*
068100 ba100-Exit.
068200     exit.
