000100*******************************************
000200*                                          *
000300*      Raport Uzycia Kalkulatorow          *
000400*         Emerytalnych (U6)                *
000500*                                          *
000600*******************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         zu400.
001200*
001300     author.             Halina Wrobel, st. programista.
001400     installation.       ZUS Centrala Warszawa - Dzial Informatyki.
001500     date-written.       06/11/1990.
001600     date-compiled.
001700     security.           Wewnetrzne oprogramowanie ZUS - nie do
001800                          dystrybucji poza siec wlasna.
001900*
002000* Remarks.               Raport administracyjny nad dziennikiem
002100*                         uzycia (Usage-Log). Czyta parametr zakresu
002200*                         dat (Report-Parm), wybiera rekordy z tego
002300*                         zakresu wlacznie i drukuje raport kolumnowy
002400*                         przez Report Writer, z licznikiem na koncu.
002500*
002600* Called Modules.
002700*                         None.
002800*
002900* Files used.
003000*                         Usage-Log.       Dziennik uzycia - wejscie.
003100*                         Report-Parm.     Parametr zakresu dat.
003200*                         Usage-Report.    Raport wydruku - wyjscie.
003300*
003400* Changes:
003500* 06/11/1990 wk -         Utworzony - selekcja po dacie, Report
003600*                         Writer z naglowkiem i wierszem detail.
003700* 14/05/1993 ts -         Dodano kolumne Srodki ZUS (suma konta i
003800*                         subkonta) w wierszu detail.
003900* 09/08/1998 ts -         Przygotowanie pod rok 2000 - pole Log-Date
004000*                         juz bylo 8-cyfrowe (yyyymmdd), bez zmian.
004100* 02/01/1999 mp -         Weryfikacja Y2K zakonczona - brak wad.
004200* 11/03/2004 mp -         Kolumny L4 (TAK/NIE) i Kod Pocztowy
004300*                         dodane na koniec wiersza detail.
004400* 17/09/2025 zz -         Przejscie na wspolny copybook dziennika
004500*                         (zulogrec) i parametru (zuprmrec).
004600* 09/08/2026 zz -         Poprawiono etykiete stopki "LICZBA
004700*                         REKORDOW" - byla spacja przed dwukropkiem.
004800*
004900 environment             division.
005000*===============================
005100*
005200 configuration           section.
005300 special-names.
005400     c01 is top-of-form
005500     upsi-0 is zu400-trace-switch.
005600*
005700 input-output            section.
005800 file-control.
005900     select   ZU-Usage-Log-File
006000              assign to USAGELOG
006100              organization line sequential
006200              file status is WS-Log-Status.
006300     select   ZU-Report-Parm-File
006400              assign to REPPARM
006500              organization line sequential
006600              file status is WS-Prm-Status.
006700     select   Print-File
006800              assign to USAGERPT
006900              organization line sequential
007000              file status is WS-Prt-Status.
007100*
007200 data                    division.
007300*===============================
007400*
007500 file                    section.
007600*
007700 fd  ZU-Usage-Log-File.
007800 copy "zulogrec.cob".
007900*
008000 fd  ZU-Report-Parm-File.
008100 copy "zuprmrec.cob".
008200*
008300 fd  Print-File
008400     report is Usage-Report.
008500*
008600 working-storage section.
008700*----------------------
008800*
008900 77  WS-Log-Status              pic xx         value "00".
009000 77  WS-Prm-Status              pic xx         value "00".
009100 77  WS-Prt-Status              pic xx         value "00".
009200 77  WS-Eof-Switch              pic x          value "N".
009300 77  WS-Select-Switch           pic x          value "N".
009400 77  WS-Rec-Count               pic 9(5)       comp.
009500*
009600 01  WS-Fmt-Date-Parts.
009700*                                       scratch used by ba011, shared
009800*                                       for the parm dates and every
009900*                                       selected Log-Date in turn
010000     03  WS-FD-Year             pic 9(4).
010100     03  WS-FD-Month            pic 99.
010200     03  WS-FD-Day              pic 99.
010300     03  filler                 pic x(2).
010400*
010500 01  WS-Fmt-Date-Alt redefines WS-Fmt-Date-Parts.
010600     03  WS-FD-Raw-8            pic 9(8).
010700     03  filler                 pic x(2).
010800*
010900 01  WS-Fmt-Time-Parts.
011000     03  WS-FT-Hour             pic 99.
011100     03  WS-FT-Minute           pic 99.
011200     03  WS-FT-Second           pic 99.
011300     03  filler                 pic x(2).
011400*
011500 01  WS-Fmt-Time-Alt redefines WS-Fmt-Time-Parts.
011600     03  WS-FT-Raw-6            pic 9(6).
011700     03  filler                 pic x(2).
011800*
011900 01  WS-Fmt-Work.
012000     03  WS-Fmt-In-Date         pic 9(8)       comp.
012100     03  WS-Fmt-Out-Date        pic x(10).
012200     03  filler                 pic x(6).
012300*
012400 01  WS-Hdr-Fields.
012500     03  WS-Hdr-Date-From       pic x(10).
012600     03  WS-Hdr-Date-To         pic x(10).
012700     03  filler                 pic x(10).
012800*
012900 01  WS-Detail-Fields.
013000     03  WS-Det-Date            pic x(10).
013100     03  WS-Det-Time            pic x(8).
013200     03  WS-Det-Sick-Lit        pic x(3).
013300     03  WS-Det-Funds           pic s9(9)v99   comp-3.
013400     03  filler                 pic x(8).
013500*
013600 01  WS-Detail-Alt redefines WS-Detail-Fields.
013700*                                       trace view used only when
013800*                                       UPSI-0 (zu400-trace-switch) is on
013900     03  WS-Trace-Raw           pic x(35).
014000*
014100 01  WS-Select-Fields.
014200     03  WS-Date-From           pic 9(8)       comp.
014300     03  WS-Date-To             pic 9(8)       comp.
014400     03  WS-Log-Date-Comp       pic 9(8)       comp.
014500     03  filler                 pic x(8).
014600*
014700 01  Report-Page-Heading       type page heading.
014800     03  line 1.
014900         05  col  1            pic x(30)
015000                  value "ZUS - RAPORT UZYCIA KALKULATOR".
015100         05  col 32            pic x(8)   value "OW      ".
015200         05  col 95            pic x(9)   value "OD DNIA: ".
015300         05  col 104           pic x(10)  source WS-Hdr-Date-From.
015400     03  line 2.
015500         05  col  1            pic x(28)
015600                  value "Dziennik uzycia (Usage-Log).".
015700         05  col 95            pic x(9)   value "DO DNIA: ".
015800         05  col 104           pic x(10)  source WS-Hdr-Date-To.
015900     03  line 4.
016000         05  col  1   pic x(10)  value "DATA UZYC.".
016100         05  col 13   pic x(7)   value "GODZINA".
016200         05  col 22   pic x(12)  value "EMERYT.OCZEK".
016300         05  col 36   pic x(4)   value "WIEK".
016400         05  col 42   pic x(4)   value "PLEC".
016500         05  col 48   pic x(13)  value "WYNAGRODZENIE".
016600         05  col 63   pic x(2)   value "L4".
016700         05  col 68   pic x(11)  value "SRODKI ZUS".
016800         05  col 82   pic x(12)  value "EMER.RZECZYW".
016900         05  col 96   pic x(12)  value "EMER.UREALN.".
017000         05  col 110  pic x(12)  value "KOD POCZTOWY".
017100         05  col 124  pic x(8)   value "        ".
017200*
017300 01  Usage-Detail              type detail.
017400     03  line plus 1.
017500         05  col   1  pic x(10)    source WS-Det-Date.
017600         05  col  13  pic x(8)     source WS-Det-Time.
017700         05  col  22  pic zzz,zz9.99
017800                                   source Log-Expected-Pension.
017900         05  col  36  pic zz9      source Log-Age.
018000         05  col  42  pic x        source Log-Gender.
018100         05  col  48  pic zzz,zz9.99
018200                                   source Log-Salary.
018300         05  col  63  pic x(3)     source WS-Det-Sick-Lit.
018400         05  col  68  pic zz,zzz,zz9.99
018500                                   source WS-Det-Funds.
018600         05  col  82  pic zzz,zz9.99
018700                                   source Log-Actual-Pension.
018800         05  col  96  pic zzz,zz9.99
018900                                   source Log-Real-Pension.
019000         05  col 110  pic x(6)     source Log-Postal-Code.
019100         05  col 124  pic x(8)     value "        ".
019200*
019300 01  Report-Footing         type control footing final line plus 2.
019400     03  col  1  pic x(18)  value "LICZBA REKORDOW:  ".
019500     03  col 19  pic zzzz9  source WS-Rec-Count.
019600     03  filler             pic x(30).
019700*
019800 procedure division.
019900*===================
020000*
020100 aa000-Main.
020200     perform  aa010-Open-Files.
020300*
020400     if       WS-Log-Status = "00" and WS-Prm-Status = "00"
020500              perform  aa020-Read-Parm through aa020-Exit
020600              initiate Usage-Report
020700              perform  aa030-Select-Loop through aa030-Exit
020800                       until WS-Eof-Switch = "Y"
020900              terminate Usage-Report.
021000*
021100     perform  aa090-Close-Files.
021200     goback.
021300*
021400 aa000-Exit.
021500     exit.
021600*
021700 aa010-Open-Files.
021800     open     input    ZU-Usage-Log-File.
021900     open     input    ZU-Report-Parm-File.
022000     open     output   Print-File.
022100*
022200     if       WS-Log-Status not = "00"
022300              display "ZU400 - USAGE-LOG OPEN ERROR " WS-Log-Status
022400              move  "Y"  to  WS-Eof-Switch.
022500*
022600     if       WS-Prm-Status not = "00"
022700              display "ZU400 - REPORT-PARM OPEN ERROR " WS-Prm-Status
022800              move  "Y"  to  WS-Eof-Switch.
022900*
023000 aa010-Exit.
023100     exit.
023200*
023300 aa020-Read-Parm.
023400     read     ZU-Report-Parm-File
023500              at end
023600                      move  "Y"  to  WS-Eof-Switch.
023700*
023800     move     Prm-Date-From  to  WS-Date-From.
023900     move     Prm-Date-To    to  WS-Date-To.
024000*
024100     move     Prm-Date-From  to  WS-Fmt-In-Date.
024200     perform  ba011-Format-Date through ba011-Exit.
024300     move     WS-Fmt-Out-Date  to  WS-Hdr-Date-From.
024400*
024500     move     Prm-Date-To    to  WS-Fmt-In-Date.
024600     perform  ba011-Format-Date through ba011-Exit.
024700     move     WS-Fmt-Out-Date  to  WS-Hdr-Date-To.
024800*
024900     if       zu400-trace-switch
025000              display "ZU400 PRM " WS-Date-From " " WS-Date-To.
025100*
025200 aa020-Exit.
025300     exit.
025400*
025500 aa030-Select-Loop.
025600     read     ZU-Usage-Log-File
025700              at end
025800                      move  "Y"  to  WS-Eof-Switch
025900                      go to aa030-Exit.
026000     if       WS-Log-Status not = "00"
026100              move  "Y"  to  WS-Eof-Switch
026200              go to aa030-Exit.
026300*
026400     move     Log-Date  to  WS-Log-Date-Comp.
026500     move     "N"       to  WS-Select-Switch.
026600     if       WS-Log-Date-Comp >= WS-Date-From
026700              and WS-Log-Date-Comp <= WS-Date-To
026800              move  "Y"  to  WS-Select-Switch.
026900*
027000     if       WS-Select-Switch = "Y"
027100              perform  ba010-Build-Detail through ba010-Exit
027200              add  1  to  WS-Rec-Count
027300              generate Usage-Detail.
027400*
027500 aa030-Exit.
027600     exit.
027700*
027800 aa090-Close-Files.
027900     close    ZU-Usage-Log-File.
028000     close    ZU-Report-Parm-File.
028100     close    Print-File.
028200*
028300 aa090-Exit.
028400     exit.
028500*
028600 ba010-Build-Detail.
028700*
028800* Splits Log-Date/Log-Time into printable pieces, totals the two ZUS
028900* ledgers declared on the request, and renders L4 as TAK/NIE.
029000*
029100     move     Log-Date  to  WS-Fmt-In-Date.
029200     perform  ba011-Format-Date through ba011-Exit.
029300     move     WS-Fmt-Out-Date  to  WS-Det-Date.
029400*
029500     move     Log-Time  to  WS-FT-Raw-6.
029600     move     WS-FT-Hour     to  WS-Det-Time (1:2).
029700     move     ":"            to  WS-Det-Time (3:1).
029800     move     WS-FT-Minute   to  WS-Det-Time (4:2).
029900     move     ":"            to  WS-Det-Time (6:1).
030000     move     WS-FT-Second   to  WS-Det-Time (7:2).
030100*
030200     if       LOG-SICK-INCLUDED
030300              move  "TAK"  to  WS-Det-Sick-Lit
030400     else
030500              move  "NIE"  to  WS-Det-Sick-Lit.
030600*
030700     move     Log-Funds-Total  to  WS-Det-Funds.
030800*
030900     if       zu400-trace-switch
031000              display "ZU400 DET " WS-Trace-Raw.
031100*
031200 ba010-Exit.
031300     exit.
031400*
031500 ba011-Format-Date.
031600*
031700* Renders an 8-digit yyyymmdd (WS-Fmt-In-Date) as yyyy-mm-dd in
031800* WS-Fmt-Out-Date; shared by the page heading and every detail line.
031900*
032000     move     WS-Fmt-In-Date    to  WS-FD-Raw-8.
032100     move     spaces            to  WS-Fmt-Out-Date.
032200     move     WS-FD-Year        to  WS-Fmt-Out-Date (1:4).
032300     move     "-"               to  WS-Fmt-Out-Date (5:1).
032400     move     WS-FD-Month       to  WS-Fmt-Out-Date (6:2).
032500     move     "-"               to  WS-Fmt-Out-Date (8:1).
032600     move     WS-FD-Day         to  WS-Fmt-Out-Date (9:2).
032700*
032800 ba011-Exit.
032900     exit.
