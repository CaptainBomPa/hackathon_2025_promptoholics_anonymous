000100*******************************************
000200*                                          *
000300*      Ciekawostki O Emeryturach           *
000400*           ZUS - Wyszukiwanie (U7)        *
000500*                                          *
000600*******************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         zu500.
001200*
001300     author.             Halina Wrobel, st. programista.
001400     installation.       ZUS Centrala Warszawa - Dzial Informatyki.
001500     date-written.       02/04/1991.
001600     date-compiled.
001700     security.           Wewnetrzne oprogramowanie ZUS - nie do
001800                          dystrybucji poza siec wlasna.
001900*
002000* Remarks.               Wyszukiwanie ciekawostek o systemie
002100*                         emerytalnym. Dla kazdego wniosku wybiera
002200*                         tablice polska (60 pozycji) lub angielska
002300*                         (6 pozycji) wedlug kodu jezyka, zawija
002400*                         podany indeks modulo rozmiar tablicy i
002500*                         pisze tekst ciekawostki.
002600*
002700* Called Modules.
002800*                         None.
002900*
003000* Files used.
003100*                         Facts-Parm.      Kod jezyka + indeks - wejscie.
003200*                         Facts-Result.    Wybrany tekst - wyjscie.
003300*
003400* Changes:
003500* 02/04/1991 wk -         Utworzony - wybor tablicy, zawijanie
003600*                         indeksu, zapis tekstu.
003700* 19/07/1996 wk -         Dodano warianty wielkosci liter kodu "pl".
003800* 09/08/1998 ts -         Przygotowanie pod rok 2000 - program nie
003900*                         uzywa dat, bez zmian.
004000* 02/01/1999 mp -         Weryfikacja Y2K zakonczona - brak wad.
004100* 23/10/2025 zz -         Tablice ciekawostek przeniesione do
004200*                         wspolnego copybooku (zufacttb), SEARCH
004300*                         zastapiony bezposrednim indeksowaniem po
004400*                         zawinieciu.
004500*
004600 environment             division.
004700*===============================
004800*
004900 configuration           section.
005000 special-names.
005100     upsi-0 is zu500-trace-switch.
005200*
005300 input-output            section.
005400 file-control.
005500     select   ZU-Facts-Parm-File
005600              assign to FACTPARM
005700              organization line sequential
005800              file status is WS-Prm-Status.
005900     select   ZU-Facts-Result-File
006000              assign to FACTRES
006100              organization line sequential
006200              file status is WS-Res-Status.
006300*
006400 data                    division.
006500*===============================
006600*
006700 file                    section.
006800*
006900 fd  ZU-Facts-Parm-File.
007000 copy "zuprmrec.cob".
007100*
007200 fd  ZU-Facts-Result-File.
007300 01  FR-Print-Line.
007400     03  FR-Locale-Echo      pic x(5).
007500     03  FR-Index-Echo       pic zzzz9.
007600     03  filler              pic x(2)    value spaces.
007700     03  FR-Fact-Text        pic x(72).
007800     03  filler              pic x(6).
007900*
008000 working-storage section.
008100*----------------------
008200*
008300 77  WS-Prm-Status          pic xx         value "00".
008400 77  WS-Res-Status          pic xx         value "00".
008500 77  WS-Eof-Switch          pic x          value "N".
008600 77  WS-Table-Size          pic 9(2)       comp.
008700 77  WS-Wrap-Quotient       pic 9(5)       comp.
008800 77  WS-Wrap-Remainder      pic 9(2)       comp.
008900 77  WS-Fact-Idx            pic 9(2)       comp.
009000 77  WS-Use-English         pic x          value "N".
009100*
009200 01  WS-Select-Fields.
009300     03  WS-Locale-Head      pic xx.
009400         88  WS-Locale-Head-Polish
009500             value "pl" "PL" "Pl" "pL".
009600     03  filler              pic x(6).
009700*
009800 01  WS-Trace-Line.
009900     03  filler              pic x(6)       value "ZU500 ".
010000     03  WS-Trace-Locale     pic x(5).
010100     03  WS-Trace-Index      pic zzzz9.
010200     03  filler              pic x(56).
010300*
010400 01  WS-Trace-Alt redefines WS-Trace-Line.
010500     03  WS-Trace-Raw        pic x(72).
010600*
010700 copy "zufacttb.cob".
010800*
010900 procedure division.
011000*===================
011100*
011200 aa000-Main.
011300     perform  aa010-Open-Files.
011400*
011500     if       WS-Prm-Status = "00"
011600              perform  aa020-Process-Loop through aa020-Exit
011700                       until WS-Eof-Switch = "Y".
011800*
011900     perform  aa090-Close-Files.
012000     goback.
012100*
012200 aa000-Exit.
012300     exit.
012400*
012500 aa010-Open-Files.
012600     open     input    ZU-Facts-Parm-File.
012700     open     output   ZU-Facts-Result-File.
012800*
012900     if       WS-Prm-Status not = "00"
013000              display "ZU500 - FACTS-PARM OPEN ERROR " WS-Prm-Status
013100              move  "Y"  to  WS-Eof-Switch.
013200*
013300 aa010-Exit.
013400     exit.
013500*
013600 aa020-Process-Loop.
013700     read     ZU-Facts-Parm-File
013800              at end
013900                      move  "Y"  to  WS-Eof-Switch
014000                      go to aa020-Exit.
014100     if       WS-Prm-Status not = "00"
014200              move  "Y"  to  WS-Eof-Switch
014300              go to aa020-Exit.
014400*
014500     if       zu500-trace-switch
014600              move  Prm-Locale        to  WS-Trace-Locale
014700              move  Prm-Fact-Index    to  WS-Trace-Index
014800              display WS-Trace-Raw.
014900*
015000     perform  ba010-Select-Table.
015100     perform  ba020-Wrap-Index.
015200     perform  ba030-Return-Fact.
015300     perform  ba040-Write-Result.
015400*
015500 aa020-Exit.
015600     exit.
015700*
015800 aa090-Close-Files.
015900     close    ZU-Facts-Parm-File.
016000     close    ZU-Facts-Result-File.
016100*
016200 aa090-Exit.
016300     exit.
016400*
016500 ba010-Select-Table.
016600*
016700* Blank locale or a leading "pl" (any mix of case) selects the
016800* Polish table; anything else selects the English table.
016900*
017000     move     Prm-Locale (1:2)  to  WS-Locale-Head.
017100*
017200     if       Prm-Locale = spaces
017300              move  "N"  to  WS-Use-English
017400     else
017500              if    WS-Locale-Head-Polish
017600                    move  "N"  to  WS-Use-English
017700              else
017800                    move  "Y"  to  WS-Use-English.
017900*
018000     if       WS-Use-English = "Y"
018100              move  6    to  WS-Table-Size
018200     else
018300              move  60   to  WS-Table-Size.
018400*
018500 ba010-Exit.
018600     exit.
018700*
018800 ba020-Wrap-Index.
018900*
019000* Index wraps modulo the table size; 0-based remainder mapped back
019100* onto the table's 1-based OCCURS range.
019200*
019300     divide   Prm-Fact-Index  by  WS-Table-Size
019400              giving  WS-Wrap-Quotient
019500              remainder  WS-Wrap-Remainder.
019600*
019700     compute  WS-Fact-Idx = WS-Wrap-Remainder + 1.
019800*
019900 ba020-Exit.
020000     exit.
020100*
020200 ba030-Return-Fact.
020300     move     spaces  to  FR-Fact-Text.
020400     if       WS-Use-English = "Y"
020500              set   FE-Idx  to  WS-Fact-Idx
020600              string  FE-Text-1 (FE-Idx)  FE-Text-2 (FE-Idx)
020700                      delimited by size  into  FR-Fact-Text
020800     else
020900              set   FP-Idx  to  WS-Fact-Idx
021000              string  FP-Text-1 (FP-Idx)  FP-Text-2 (FP-Idx)
021100                      delimited by size  into  FR-Fact-Text.
021200*
021300 ba030-Exit.
021400     exit.
021500*
021600 ba040-Write-Result.
021700     move     spaces            to  FR-Print-Line.
021800     move     Prm-Locale        to  FR-Locale-Echo.
021900     move     Prm-Fact-Index    to  FR-Index-Echo.
022000     write    FR-Print-Line.
022100*
022200 ba040-Exit.
022300     exit.
