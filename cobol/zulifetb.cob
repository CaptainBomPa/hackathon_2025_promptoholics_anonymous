000100*******************************************
000200*                                          *
000300*  Working Storage For Life Expectancy    *
000400*  Tables (GUS Remaining-Life Months)     *
000500*              - U4                       *
000600*                                          *
000700*  Same literal-block-then-REDEFINES      *
000800*  technique as zumactab.cob.              *
000900*******************************************
001000* 08/12/25 zz  - Created.
001100*
001200 01  ZU-Life-M-Literals.
001300     03  filler   pic 9(4) value 2024.
001400     03  filler   pic 9(3) value 219.
001500     03  filler   pic 9(4) value 2025.
001600     03  filler   pic 9(3) value 221.
001700     03  filler   pic 9(4) value 2030.
001800     03  filler   pic 9(3) value 225.
001900     03  filler   pic 9(4) value 2040.
002000     03  filler   pic 9(3) value 234.
002100     03  filler   pic 9(4) value 2050.
002200     03  filler   pic 9(3) value 243.
002300     03  filler   pic 9(4) value 2060.
002400     03  filler   pic 9(3) value 252.
002500     03  filler   pic 9(4) value 2070.
002600     03  filler   pic 9(3) value 261.
002700     03  filler   pic 9(4) value 2080.
002800     03  filler   pic 9(3) value 270.
002900 01  ZU-Life-M-Table redefines ZU-Life-M-Literals.
003000     03  LM-Entry             occurs 8   indexed by LM-Idx.
003100         05  LM-Year          pic 9(4).
003200         05  LM-Months        pic 9(3).
003300*
003400 01  ZU-Life-F-Literals.
003500     03  filler   pic 9(4) value 2024.
003600     03  filler   pic 9(3) value 264.
003700     03  filler   pic 9(4) value 2025.
003800     03  filler   pic 9(3) value 266.
003900     03  filler   pic 9(4) value 2030.
004000     03  filler   pic 9(3) value 269.
004100     03  filler   pic 9(4) value 2040.
004200     03  filler   pic 9(3) value 273.
004300     03  filler   pic 9(4) value 2050.
004400     03  filler   pic 9(3) value 277.
004500     03  filler   pic 9(4) value 2060.
004600     03  filler   pic 9(3) value 281.
004700     03  filler   pic 9(4) value 2070.
004800     03  filler   pic 9(3) value 285.
004900     03  filler   pic 9(4) value 2080.
005000     03  filler   pic 9(3) value 289.
005100 01  ZU-Life-F-Table redefines ZU-Life-F-Literals.
005200     03  LF-Entry             occurs 8   indexed by LF-Idx.
005300         05  LF-Year          pic 9(4).
005400         05  LF-Months        pic 9(3).
005500*
005600* fallback when no table data at all - M 240, F 260 - held as
005700* simple 77-level constants, not table entries.
005800*
005900 77  LM-Fallback-Months       pic 9(3)    value 240.
006000 77  LF-Fallback-Months       pic 9(3)    value 260.
006100*
