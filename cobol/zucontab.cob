000100*******************************************
000200*                                          *
000300*  Working Storage For Contract Params    *
000400*  And Macro Paths (CPI / Real-Wage)      *
000500*              - U5                       *
000600*                                          *
000700*  Same literal-block-then-REDEFINES      *
000800*  technique as zumactab.cob.               *
000900*******************************************
001000* 09/12/25 zz  - Created.
001100* 02/02/26 zz  - Real-Wage table split into explicit year brackets
001200*                to avoid a run-time IF/ELSE ladder.
001300*
001400 01  ZU-Contract-Literals.
001500*                                       contract-type, base-factor,
001600*                                       sick-eligible, sick-repl-rate
001700     03  filler   pic xx      value "UP".
001800     03  filler   pic 9v99    value 1.00.
001900     03  filler   pic x       value "Y".
002000     03  filler   pic 9v99    value 0.80.
002100     03  filler   pic xx      value "UZ".
002200     03  filler   pic 9v99    value 0.80.
002300     03  filler   pic x       value "Y".
002400     03  filler   pic 9v99    value 0.80.
002500     03  filler   pic xx      value "B2".
002600     03  filler   pic 9v99    value 0.60.
002700     03  filler   pic x       value "N".
002800     03  filler   pic 9v99    value 0.00.
002900     03  filler   pic xx      value "UD".
003000     03  filler   pic 9v99    value 0.00.
003100     03  filler   pic x       value "N".
003200     03  filler   pic 9v99    value 0.00.
003300 01  ZU-Contract-Table redefines ZU-Contract-Literals.
003400     03  CP-Entry             occurs 4   indexed by CP-Idx.
003500         05  CP-Type          pic xx.
003600         05  CP-Base-Factor   pic 9v99.
003700         05  CP-Sick-Eligible pic x.
003800         05  CP-Sick-Repl-Rate pic 9v99.
003900*
004000 01  ZU-Cpi-Literals.
004100*                                       year-to (inclusive, 9999 =
004200*                                       open ended), cpi rate
004300     03  filler   pic 9(4)    value 2023.
004400     03  filler   pic 9v9(4)  value 0.0980.
004500     03  filler   pic 9(4)    value 2024.
004600     03  filler   pic 9v9(4)  value 0.0480.
004700     03  filler   pic 9(4)    value 2025.
004800     03  filler   pic 9v9(4)  value 0.0310.
004900     03  filler   pic 9(4)    value 9999.
005000     03  filler   pic 9v9(4)  value 0.0250.
005100 01  ZU-Cpi-Table redefines ZU-Cpi-Literals.
005200     03  CX-Entry             occurs 4   indexed by CX-Idx.
005300         05  CX-Year-To       pic 9(4).
005400         05  CX-Rate          pic 9v9(4).
005500*
005600 01  ZU-Realwage-Literals.
005700*                                       year-from, year-to (inclusive),
005800*                                       real-wage growth rate
005900     03  filler   pic 9(4)    value 1900.
006000     03  filler   pic 9(4)    value 2022.
006100     03  filler   pic 9v9(4)  value 0.0340.
006200     03  filler   pic 9(4)    value 2023.
006300     03  filler   pic 9(4)    value 2023.
006400     03  filler   pic 9v9(4)  value 0.0030.
006500     03  filler   pic 9(4)    value 2024.
006600     03  filler   pic 9(4)    value 2024.
006700     03  filler   pic 9v9(4)  value 0.0340.
006800     03  filler   pic 9(4)    value 2025.
006900     03  filler   pic 9(4)    value 2025.
007000     03  filler   pic 9v9(4)  value 0.0370.
007100     03  filler   pic 9(4)    value 2026.
007200     03  filler   pic 9(4)    value 2026.
007300     03  filler   pic 9v9(4)  value 0.0350.
007400     03  filler   pic 9(4)    value 2027.
007500     03  filler   pic 9(4)    value 2027.
007600     03  filler   pic 9v9(4)  value 0.0300.
007700     03  filler   pic 9(4)    value 2028.
007800     03  filler   pic 9(4)    value 2032.
007900     03  filler   pic 9v9(4)  value 0.0290.
008000     03  filler   pic 9(4)    value 2033.
008100     03  filler   pic 9(4)    value 2035.
008200     03  filler   pic 9v9(4)  value 0.0280.
008300     03  filler   pic 9(4)    value 2036.
008400     03  filler   pic 9(4)    value 2040.
008500     03  filler   pic 9v9(4)  value 0.0270.
008600     03  filler   pic 9(4)    value 2041.
008700     03  filler   pic 9(4)    value 2045.
008800     03  filler   pic 9v9(4)  value 0.0260.
008900     03  filler   pic 9(4)    value 2046.
009000     03  filler   pic 9(4)    value 2050.
009100     03  filler   pic 9v9(4)  value 0.0250.
009200     03  filler   pic 9(4)    value 2051.
009300     03  filler   pic 9(4)    value 2060.
009400     03  filler   pic 9v9(4)  value 0.0240.
009500     03  filler   pic 9(4)    value 2061.
009600     03  filler   pic 9(4)    value 2065.
009700     03  filler   pic 9v9(4)  value 0.0230.
009800     03  filler   pic 9(4)    value 2066.
009900     03  filler   pic 9(4)    value 2070.
010000     03  filler   pic 9v9(4)  value 0.0220.
010100     03  filler   pic 9(4)    value 2071.
010200     03  filler   pic 9(4)    value 2075.
010300     03  filler   pic 9v9(4)  value 0.0210.
010400     03  filler   pic 9(4)    value 2076.
010500     03  filler   pic 9(4)    value 9999.
010600     03  filler   pic 9v9(4)  value 0.0200.
010700 01  ZU-Realwage-Table redefines ZU-Realwage-Literals.
010800     03  RW-Entry             occurs 16  indexed by RW-Idx.
010900         05  RW-Year-From     pic 9(4).
011000         05  RW-Year-To       pic 9(4).
011100         05  RW-Rate          pic 9v9(4).
011200*
011300* average-pension base - 3500.00 in 2023, grown year by year in
011400* ba080-Ratios using cpi(y) + 0.20 x real-wage(y) - not tabled here.
011500*
011600 77  AP-Base-Year             pic 9(4)       value 2023.
011700 77  AP-Base-Amount           pic s9(7)v99 comp-3 value 3500.00.
011800*
