000100*******************************************
000200*                                          *
000300*   Emerytura - Uslugi Miesieczne (U2)    *
000400*        Silnik Obslugi Miesiecznej       *
000500*                                          *
000600*******************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         zu200.
001200*
001300     author.             Zygmunt Zalewski, dypl. inz.
001400     installation.       ZUS Centrala Warszawa - Dzial Informatyki.
001500     date-written.       18/05/1990.
001600     date-compiled.
001700     security.           Wewnetrzne oprogramowanie ZUS - nie do
001800                          dystrybucji poza siec wlasna.
001900*
002000* Remarks.               Drugi silnik projekcji - sciezka placowa
002100*                         liczona od roku 2025, choroba liczona
002200*                         procentowo a nie dniami umownymi, kazdy
002300*                         wariant odlozenia przeliczany od nowa od
002400*                         roku 2025 (bez kontynuacji kapitalu).
002500*
002600* Called Modules.
002700*                         zu010 - wskazniki konta/subkonta, placa
002800*                                 przecietna, limit 30x.
002900*                         zu020 - dalsze trwanie zycia.
003000*
003100* Files used.
003200*                         Calc-Request.    Wnioski - wejscie.
003300*                         Calc-Result.     Wyniki - wyjscie.
003400*                         Usage-Log.       Dziennik uzycia - dopisanie.
003500*
003600* Changes:
003700* 18/05/1990 wk -         Utworzony - wariant "uslugi miesieczne",
003800*                         sciezka placowa od 2025, choroba procentowa.
003900* 02/02/1994 wk -         Dodano warianty odlozenia - pelne przeliczenie
004000*                         od 2025, bez ciaglosci kapitalu z roku bazowego.
004100* 09/08/1998 ts -         Przygotowanie pod rok 2000 - bez zmian w
004200*                         logice, pola roku juz byly 4-cyfrowe.
004300* 02/01/1999 mp -         Weryfikacja Y2K zakonczona - brak wad.
004400* 21/10/2009 mp -         Poprawiono kolejnosc operacji w akumulacji -
004500*                         mnozenie PO dopisaniu skladki, nie przed.
004600* 07/12/2025 zz -         Przejscie na wspolne copybooki rekordow i
004700*                         tablice zumactab/zulifetb.
004800* 09/08/2026 zz -         Wskaznik wzrostu placy, dodatkowe dni L4,
004900*                         emerytura miesieczna i deflator rozszerzone
005000*                         na 10 miejsc po przecinku (bylo 6/8).
005100*
005200 environment             division.
005300*===============================
005400*
005500 configuration           section.
005600 special-names.
005700     upsi-0 is zu200-trace-switch.
005800*
005900 input-output            section.
006000 file-control.
006100     select   ZU-Request-File
006200              assign to CALCREQ
006300              organization line sequential
006400              file status is WS-Req-Status.
006500     select   ZU-Result-File
006600              assign to CALCRES
006700              organization line sequential
006800              file status is WS-Res-Status.
006900     select   ZU-Usage-Log-File
007000              assign to USAGELOG
007100              organization line sequential
007200              file status is WS-Log-Status.
007300*
007400 data                    division.
007500*===============================
007600*
007700 file                    section.
007800*
007900 fd  ZU-Request-File.
008000 copy "zureqrec.cob".
008100*
008200 fd  ZU-Result-File.
008300 copy "zuresrec.cob".
008400*
008500 fd  ZU-Usage-Log-File.
008600 copy "zulogrec.cob".
008700*
008800 working-storage section.
008900*----------------------
009000*
009100 77  WS-Req-Status              pic xx         value "00".
009200 77  WS-Res-Status              pic xx         value "00".
009300 77  WS-Log-Status              pic xx         value "00".
009400 77  WS-Eof-Switch               pic x          value "N".
009500 77  WS-Today-Date               pic 9(8).
009600 77  WS-Today-Time               pic 9(8).
009700*
009800 01  WS-Year-Entry-Table.
009900     03  YE-Entry                occurs 100   indexed by YE-Idx.
010000         05  YE-Year              pic 9(4).
010100         05  YE-Wage              pic s9(7)v99  comp-3.
010200         05  YE-Base              pic s9(9)v99  comp-3.
010300*
010400 01  WS-Calc-Fields.
010500     03  WS-Year-Count           pic 9(3)       comp.
010600     03  WS-Base-Year-Idx        pic 9(3)       comp.
010700     03  WS-Target-Idx           pic 9(3)       comp.
010800     03  WS-Break-Idx            pic 9(2)       comp.
010900     03  WS-Sick-Reduction       pic s9v9(6)    comp-3.
011000     03  WS-Addl-Sick-Part       pic s9v9(10)   comp-3.
011100     03  WS-Account-Bal          pic s9(9)v99   comp-3.
011200     03  WS-Subaccount-Bal       pic s9(9)v99   comp-3.
011300     03  WS-Total-Capital        pic s9(9)v99   comp-3.
011400     03  WS-Life-Months          pic 9(3).
011500     03  WS-Monthly-Pension      pic s9(9)v9(10) comp-3.
011600     03  WS-Deflator             pic s9v9(10)   comp-3.
011700     03  WS-Year-Diff            pic s9(4)      comp.
011800     03  WS-Wage-Ratio           pic s9v9(10)   comp-3.
011900     03  WS-Base-Work            pic s9(9)v99   comp-3.
012000     03  WS-Final-Wage-Excl      pic s9(7)v99   comp-3.
012100     03  WS-Retirement-Year      pic 9(4).
012200     03  WS-Post-Year            pic 9(4).
012300     03  filler                  pic x(10).
012400*
012500 01  WS-Postponed-Table.
012600*                                       index 1=+1yr, 2=+2yr, 3=+5yr
012700     03  PT-Entry                occurs 3    indexed by PT-Idx.
012800         05  PT-Years-Added       pic 9(2).
012900         05  PT-Pension           pic s9(9)v99 comp-3.
013000*
013100 01  WS-Postponed-Redef redefines WS-Postponed-Table.
013200*                                       alternate raw view used only for
013300*                                       trace display of each variant
013400     03  PTR-Raw                 pic x(8)     occurs 3.
013500*
013600 01  WS-Year-Entry-Alt redefines WS-Year-Entry-Table.
013700*                                       alternate raw view used only for
013800*                                       trace display of one year entry
013900     03  YER-Raw                 pic x(15)    occurs 100.
014000*
014100 01  WS-Avg-Values.
014200     03  WS-AW-Prior             pic s9(7)v99  comp-3.
014300     03  WS-AW-Current            pic s9(7)v99  comp-3.
014400     03  WS-Limit-Amount          pic s9(7)v99  comp-3.
014500*
014600 01  WS-Break-Found               pic x          value "N".
014700*
014800 01  CALL-ZU010-WS.
014900     03  C10-Function            pic xx.
015000     03  C10-Year                pic 9(4).
015100     03  C10-Factor-Result       pic 9v9(4).
015200     03  C10-Wage-Result         pic s9(7)v99.
015300     03  C10-Reply               pic x.
015400*
015500 01  CALL-ZU020-WS.
015600     03  C20-Sex                 pic x.
015700     03  C20-Year                pic 9(4).
015800     03  C20-Months-Result       pic 9(3).
015900*
016000 01  WS-Trace-Line.
016100     03  filler                  pic x(6)       value "ZU200 ".
016200     03  WS-Trace-Id             pic x(8).
016300     03  filler                  pic x(66).
016400*
016500 01  WS-Trace-Buffer.
016600     03  WS-TB-Tag               pic x(6)       value "ZU200C".
016700     03  WS-TB-Account           pic s9(9)v99.
016800     03  WS-TB-Subaccount        pic s9(9)v99.
016900*
017000 01  WS-Trace-Buffer-Alt redefines WS-Trace-Buffer.
017100*                                       alternate raw view used only for
017200*                                       trace display of the capital split
017300     03  WS-TB-Raw               pic x(28).
017400*
017500 procedure division.
017600*===================
017700*
017800 aa000-Main.
017900     perform  aa010-Open-Files.
018000*
018100     if       WS-Req-Status = "00"
018200              perform  aa020-Process-Loop through aa020-Exit
018300                       until WS-Eof-Switch = "Y".
018400*
018500     perform  aa090-Close-Files.
018600     goback.
018700*
018800 aa000-Exit.
018900     exit.
019000*
019100 aa010-Open-Files.
019200     open     input    ZU-Request-File.
019300     open     output   ZU-Result-File.
019400     open     output   ZU-Usage-Log-File.
019500*
019600     if       WS-Req-Status not = "00"
019700              display "ZU200 - CALC-REQUEST OPEN ERROR " WS-Req-Status
019800              move  "Y"  to  WS-Eof-Switch.
019900*
020000 aa010-Exit.
020100     exit.
020200*
020300 aa020-Process-Loop.
020400     read     ZU-Request-File
020500              at end
020600                      move  "Y"  to  WS-Eof-Switch
020700                      go to aa020-Exit.
020800     if       WS-Req-Status not = "00"
020900              move  "Y"  to  WS-Eof-Switch
021000              go to aa020-Exit.
021100*
021200     if       zu200-trace-switch
021300              move  Req-Id  to  WS-Trace-Id
021400              display WS-Trace-Line.
021500*
021600     perform  ba010-Build-Wage-Path.
021700     perform  ba020-Build-Bases.
021800     perform  ba030-Accumulate.
021900     perform  ba040-Annuitize.
022000     perform  ba050-Deflate.
022100     perform  ba060-Postpone.
022200     perform  ba070-Expectation.
022300     perform  ba080-Write-Results.
022400*
022500 aa020-Exit.
022600     exit.
022700*
022800 aa090-Close-Files.
022900     close    ZU-Request-File.
023000     close    ZU-Result-File.
023100     close    ZU-Usage-Log-File.
023200*
023300 aa090-Exit.
023400     exit.
023500*
023600 ba010-Build-Wage-Path.
023700*
023800* Anchored at 2025 = Req-Gross-Salary, regardless of Req-Start-Year,
023900* grown through five years past Req-Planned-End-Year for postponed runs.
024000*
024100     compute  WS-Year-Count = Req-Planned-End-Year - 2025 + 1 + 5.
024200     if       WS-Year-Count > 100
024300              move  100  to  WS-Year-Count.
024400*
024500     set      YE-Idx  to  1.
024600     move     2025              to  YE-Year (YE-Idx).
024700     move     Req-Gross-Salary  to  YE-Wage (YE-Idx).
024800*
024900     compute  WS-Base-Year-Idx = Req-Planned-End-Year - 2025 + 1.
025000*
025100     perform  ba011-Grow-One-Wage-Year through ba011-Exit
025200              varying YE-Idx from 2 by 1
025300              until   YE-Idx > WS-Year-Count.
025400*
025500 ba010-Exit.
025600     exit.
025700*
025800 ba011-Grow-One-Wage-Year.
025900     compute  YE-Year (YE-Idx) = YE-Year (YE-Idx - 1) + 1.
026000*
026100     move     "AW"              to  C10-Function.
026200     move     YE-Year (YE-Idx - 1)  to  C10-Year.
026300     call     "ZU010"  using  CALL-ZU010-WS.
026400     move     C10-Wage-Result   to  WS-AW-Prior.
026500*
026600     move     "AW"              to  C10-Function.
026700     move     YE-Year (YE-Idx)  to  C10-Year.
026800     call     "ZU010"  using  CALL-ZU010-WS.
026900     move     C10-Wage-Result   to  WS-AW-Current.
027000*
027100     if       WS-AW-Prior = zero
027200              move  1.0000000000  to  WS-Wage-Ratio
027300     else
027400              compute WS-Wage-Ratio rounded =
027500                      WS-AW-Current / WS-AW-Prior.
027600*
027700     compute  YE-Wage (YE-Idx) rounded =
027800              YE-Wage (YE-Idx - 1) * WS-Wage-Ratio.
027900*
028000 ba011-Exit.
028100     exit.
028200*
028300 ba020-Build-Bases.
028400*
028500* Flat percentage sick impact - no contract logic, cap always applies,
028600* break years always zeroed (including in every postponed recompute).
028700*
028800     if       REQ-SICK-INCLUDED
028900       and    REQ-SEX-MALE
029000              move  0.020000  to  WS-Sick-Reduction
029100     else
029200       if     REQ-SICK-INCLUDED
029300              move  0.030000  to  WS-Sick-Reduction
029400       else
029500              move  zero      to  WS-Sick-Reduction.
029600*
029700     if       Req-Addl-Sick-Days > zero
029800              compute WS-Addl-Sick-Part rounded =
029900                      Req-Addl-Sick-Days / 250
030000              add     WS-Addl-Sick-Part  to  WS-Sick-Reduction.
030100*
030200     perform  ba021-Build-One-Base through ba021-Exit
030300              varying YE-Idx from 1 by 1
030400              until   YE-Idx > WS-Year-Count.
030500*
030600 ba020-Exit.
030700     exit.
030800*
030900 ba021-Build-One-Base.
031000     compute  WS-Base-Work rounded =
031100              YE-Wage (YE-Idx) * 12 * (1 - WS-Sick-Reduction).
031200*
031300     move     "LM"             to  C10-Function.
031400     move     YE-Year (YE-Idx) to  C10-Year.
031500     call     "ZU010"  using  CALL-ZU010-WS.
031600     move     C10-Wage-Result  to  WS-Limit-Amount.
031700     if       WS-Base-Work > WS-Limit-Amount
031800              move  WS-Limit-Amount  to  WS-Base-Work.
031900*
032000     perform  ba022-Test-Break.
032100     if       WS-Break-Found = "Y"
032200              move  zero  to  WS-Base-Work.
032300*
032400     move     WS-Base-Work  to  YE-Base (YE-Idx).
032500*
032600 ba021-Exit.
032700     exit.
032800*
032900 ba022-Test-Break.
033000     move     "N"  to  WS-Break-Found.
033100     if       Req-Work-Break-Count = zero
033200              go to ba022-Exit.
033300*
033400     perform  ba023-Test-One-Break through ba023-Exit
033500              varying WS-Break-Idx from 1 by 1
033600              until   WS-Break-Idx > Req-Work-Break-Count.
033700*
033800 ba022-Exit.
033900     exit.
034000*
034100 ba023-Test-One-Break.
034200     if       YE-Year (YE-Idx) >= Req-WB-Start-Year (WS-Break-Idx)
034300       and    YE-Year (YE-Idx) <= Req-WB-End-Year (WS-Break-Idx)
034400              move  "Y"  to  WS-Break-Found.
034500*
034600 ba023-Exit.
034700     exit.
034800*
034900 ba030-Accumulate.
035000*
035100* Drives the base retirement year's capital (WS-Base-Year-Idx) through
035200* the shared multiply-after-add paragraph.
035300*
035400     perform  ba032-Accumulate-Through.
035500*
035600 ba030-Exit.
035700     exit.
035800*
035900 ba031-Accumulate-One-Year.
036000*
036100* Per year: add the contribution first, THEN multiply the resulting ledger
036200* by its own index factor - opposite order from the U1 engine.
036300*
036400     move     "AI"               to  C10-Function.
036500     move     YE-Year (YE-Idx)   to  C10-Year.
036600     call     "ZU010"  using  CALL-ZU010-WS.
036700     compute  WS-Account-Bal rounded =
036800              (WS-Account-Bal + (YE-Base (YE-Idx) * 0.1500))
036900                  * C10-Factor-Result.
037000*
037100     move     "SI"               to  C10-Function.
037200     move     YE-Year (YE-Idx)   to  C10-Year.
037300     call     "ZU010"  using  CALL-ZU010-WS.
037400     compute  WS-Subaccount-Bal rounded =
037500              (WS-Subaccount-Bal + (YE-Base (YE-Idx) * 0.0452))
037600                  * C10-Factor-Result.
037700*
037800 ba031-Exit.
037900     exit.
038000*
038100 ba032-Accumulate-Through.
038200*
038300* Full recompute from year 2025 through WS-Target-Idx, always starting
038400* fresh from the request's funds - used for the base year and again,
038500* independently, for every postponed variant.
038600*
038700     move     Req-Zus-Account-Funds     to  WS-Account-Bal.
038800     move     Req-Zus-Subaccount-Funds  to  WS-Subaccount-Bal.
038900*
039000     perform  ba031-Accumulate-One-Year through ba031-Exit
039100              varying YE-Idx from 1 by 1
039200              until   YE-Idx > WS-Target-Idx.
039300*
039400 ba032-Exit.
039500     exit.
039600*
039700 ba040-Annuitize.
039800     move     Req-Planned-End-Year  to  WS-Retirement-Year.
039900     move     WS-Base-Year-Idx      to  WS-Target-Idx.
040000     perform  ba032-Accumulate-Through.
040100*
040200     compute  WS-Total-Capital =
040300              WS-Account-Bal + WS-Subaccount-Bal.
040400*
040500     move     Req-Sex                to  C20-Sex.
040600     move     WS-Retirement-Year     to  C20-Year.
040700     call     "ZU020"  using  CALL-ZU020-WS.
040800     move     C20-Months-Result      to  WS-Life-Months.
040900*
041000     if       WS-Life-Months = zero
041100              move  1  to  WS-Life-Months.
041200*
041300     compute  WS-Monthly-Pension rounded =
041400              WS-Total-Capital / WS-Life-Months.
041500*
041600     if       zu200-trace-switch
041700              move  WS-Account-Bal      to  WS-TB-Account
041800              move  WS-Subaccount-Bal   to  WS-TB-Subaccount
041900              display WS-TB-Raw.
042000*
042100 ba040-Exit.
042200     exit.
042300*
042400 ba050-Deflate.
042500*
042600* Deflate to 2025 prices (no change when retirement year <= 2025);
042700* replacement rate uses the wage EXCLUDING sick reduction.
042800*
042900     move     WS-Monthly-Pension  to  Res-Actual-Pension.
043000*
043100     if       WS-Retirement-Year <= 2025
043200              move  WS-Monthly-Pension  to  Res-Real-Pension
043300     else
043400              compute  WS-Year-Diff = WS-Retirement-Year - 2025
043500              compute  WS-Deflator rounded =
043600                       1.025 ** WS-Year-Diff
043700              compute  Res-Real-Pension rounded =
043800                       WS-Monthly-Pension / WS-Deflator.
043900*
044000     move     YE-Wage (WS-Base-Year-Idx)  to  WS-Final-Wage-Excl.
044100     move     WS-Final-Wage-Excl          to  Res-Wage-Excl-Sick.
044200     compute  Res-Wage-Incl-Sick rounded =
044300              WS-Final-Wage-Excl * (1 - WS-Sick-Reduction).
044400*
044500     if       WS-Final-Wage-Excl = zero
044600              move  zero  to  Res-Replacement-Pct
044700     else
044800              compute  Res-Replacement-Pct rounded =
044900                       (WS-Monthly-Pension / WS-Final-Wage-Excl) * 100.
045000*
045100     move     "AW"                  to  C10-Function.
045200     move     WS-Retirement-Year    to  C10-Year.
045300     call     "ZU010"  using  CALL-ZU010-WS.
045400     compute  WS-Limit-Amount rounded =
045500              C10-Wage-Result * 0.50.
045600*
045700     if       WS-Limit-Amount = zero
045800              move  zero  to  Res-Vs-Average-Pct
045900     else
046000              compute  Res-Vs-Average-Pct rounded =
046100                       ((WS-Monthly-Pension / WS-Limit-Amount) - 1) * 100.
046200*
046300 ba050-Exit.
046400     exit.
046500*
046600 ba060-Postpone.
046700*
046800* +1/+2/+5 year variants, EACH a full recompute from 2025 (break years
046900* zeroed throughout) rather than a continuation of the base balances.
047000*
047100     move     1  to  PT-Years-Added (1).
047200     move     2  to  PT-Years-Added (2).
047300     move     5  to  PT-Years-Added (3).
047400*
047500     perform  ba061-Postpone-One-Target through ba061-Exit
047600              varying PT-Idx from 1 by 1
047700              until   PT-Idx > 3.
047800*
047900     move     PT-Pension (1)  to  Res-Postponed-1.
048000     move     PT-Pension (2)  to  Res-Postponed-2.
048100     move     PT-Pension (3)  to  Res-Postponed-5.
048200*
048300 ba060-Exit.
048400     exit.
048500*
048600 ba061-Postpone-One-Target.
048700     compute  WS-Target-Idx = WS-Base-Year-Idx + PT-Years-Added (PT-Idx).
048800     perform  ba032-Accumulate-Through.
048900*
049000     compute  WS-Post-Year =
049100              Req-Planned-End-Year + PT-Years-Added (PT-Idx).
049200*
049300     move     Req-Sex        to  C20-Sex.
049400     move     WS-Post-Year   to  C20-Year.
049500     call     "ZU020"  using  CALL-ZU020-WS.
049600     if       C20-Months-Result = zero
049700              move  1  to  C20-Months-Result.
049800*
049900     compute  PT-Pension (PT-Idx) rounded =
050000              (WS-Account-Bal + WS-Subaccount-Bal)
050100                  / C20-Months-Result.
050200*
050300     if       zu200-trace-switch
050400              display "ZU200 PT " PTR-Raw (PT-Idx).
050500*
050600 ba061-Exit.
050700     exit.
050800*
050900 ba070-Expectation.
051000*
051100* Met when rounded actual (2dp) >= expected; else shortfall and the
051200* smallest of 1/2/5 extra years that reaches the expectation.
051300*
051400     if       Req-Expected-Pension = zero
051500              move  space  to  Res-Meets-Expectation
051600              move  zero   to  Res-Shortfall
051700              move  zero   to  Res-Extra-Years-Est
051800              go to ba070-Exit.
051900*
052000     if       Res-Actual-Pension >= Req-Expected-Pension
052100              set   RES-EXPECTATION-MET    to  true
052200              move  zero   to  Res-Shortfall
052300              move  zero   to  Res-Extra-Years-Est
052400     else
052500              set   RES-EXPECTATION-UNMET  to  true
052600              compute  Res-Shortfall =
052700                       Req-Expected-Pension - Res-Actual-Pension
052800              move  zero   to  Res-Extra-Years-Est
052900              perform  ba071-Test-Extra-Years through ba071-Exit
053000                       varying PT-Idx from 1 by 1
053100                       until   PT-Idx > 3
053200                       or      Res-Extra-Years-Est not = zero.
053300*
053400 ba070-Exit.
053500     exit.
053600*
053700 ba071-Test-Extra-Years.
053800     if       PT-Pension (PT-Idx) >= Req-Expected-Pension
053900              move  PT-Years-Added (PT-Idx)  to  Res-Extra-Years-Est.
054000*
054100 ba071-Exit.
054200     exit.
054300*
054400 ba080-Write-Results.
054500     move     spaces               to  ZU-Result-Record.
054600     move     Req-Id               to  Res-Req-Id.
054700     move     WS-Retirement-Year   to  Res-Retirement-Year.
054800     write    ZU-Result-Record.
054900*
055000     move     spaces               to  ZU-Usage-Log-Record.
055100     move     Req-Id               to  Log-Id.
055200     accept   WS-Today-Date        from  date YYYYMMDD.
055300     accept   WS-Today-Time        from  time.
055400     move     WS-Today-Date        to  Log-Date.
055500     move     WS-Today-Time (1:6)  to  Log-Time.
055600     move     Req-Expected-Pension to  Log-Expected-Pension.
055700     move     Req-Age              to  Log-Age.
055800     move     Req-Sex              to  Log-Gender.
055900     move     Req-Gross-Salary     to  Log-Salary.
056000     move     Req-Include-Sick     to  Log-Included-Sick.
056100     compute  Log-Funds-Total =
056200              Req-Zus-Account-Funds + Req-Zus-Subaccount-Funds.
056300     move     Res-Actual-Pension   to  Log-Actual-Pension.
056400     move     Res-Real-Pension     to  Log-Real-Pension.
056500     move     Req-Postal-Code      to  Log-Postal-Code.
056600     write    ZU-Usage-Log-Record.
056700*
056800     if       zu200-trace-switch
056900              display "ZU200 YE1 " YER-Raw (1).
057000*
057100 ba080-Exit.
057200     exit.
