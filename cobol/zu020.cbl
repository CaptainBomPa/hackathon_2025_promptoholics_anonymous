000100*******************************************
000200*                                          *
000300*      Dalsze Trwanie Zycia - GUS         *
000400*         Lookup Module (U4)              *
000500*                                          *
000600*******************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         zu020.
001200*
001300     author.             Zygmunt Zalewski, dypl. inz.
001400     installation.       ZUS Centrala Warszawa - Dzial Informatyki.
001500     date-written.       11/09/1988.
001600     date-compiled.
001700     security.           Wewnetrzne oprogramowanie ZUS - nie do
001800                          dystrybucji poza siec wlasna.
001900*
002000* Remarks.               Podprogram liczacy srednie dalsze trwanie
002100*                         zycia (w miesiacach) dla danego roku i
002200*                         plci, metoda interpolacji liniowej miedzy
002300*                         punktami kontrolnymi GUS. Tablice w
002400*                         zulifetb.cob.
002500*
002600* Called by.              zu100, zu200, zu300.
002700* Calls.                  None.
002800*
002900* Changes:
003000* 11/09/1988 wk -         Utworzony - tablica mezczyzn i kobiet,
003100*                         interpolacja liniowa miedzy punktami.
003200* 05/05/1994 ts -         Dodano wariant braku danych - uzywa
003300*                         wartosci brzegowej tablicy.
003400* 09/08/1998 ts -         Przygotowanie pod rok 2000 - bez zmian w
003500*                         logice, pola roku juz byly 4-cyfrowe.
003600* 02/01/1999 mp -         Weryfikacja Y2K zakonczona - brak wad.
003700* 19/03/2008 mp -         Dodano zabezpieczenie calkowitego braku
003800*                         danych w tablicy (LM/LF-Fallback-Months).
003900* 08/12/2025 zz -         Tablice zulifetb.cob przeniesione do
004000*                         wspolnego copybooku, SEARCH po indeksie.
004100*
004200 environment             division.
004300*===============================
004400*
004500 configuration           section.
004600 special-names.
004700     upsi-0 is zu020-trace-switch.
004800*
004900 data                    division.
005000*===============================
005100*
005200 working-storage section.
005300*----------------------
005400*
005500 01  WS-Work-Area.
005600     03  WS-Lo-Idx            pic 99         comp.
005700     03  WS-Hi-Idx            pic 99         comp.
005800     03  WS-Lo-Year           pic 9(4)       comp.
005900     03  WS-Hi-Year           pic 9(4)       comp.
006000     03  WS-Lo-Months         pic 9(3)       comp.
006100     03  WS-Hi-Months         pic 9(3)       comp.
006200     03  WS-Year-Span         pic s9(4)      comp.
006300     03  WS-Month-Span        pic s9(4)      comp.
006400     03  WS-Year-Offset       pic s9(4)      comp.
006500     03  WS-Interp-Work       pic s9(7)v9(4) comp-3.
006600     03  filler               pic x(8).
006700*
006800 01  WS-Work-Area-Alt redefines WS-Work-Area.
006900*                                       trace view used only when
007000*                                       UPSI-0 (zu020-trace-switch) is on
007100     03  WS-Trace-Sex          pic x.
007200     03  WS-Trace-Year         pic 9(4).
007300     03  WS-Trace-Months       pic 9(3).
007400     03  filler                pic x(24).
007500*
007600 77  WS-Found-Switch           pic x          value "N".
007700*
007800 copy "zulifetb.cob".
007900*
008000 linkage section.
008100*--------------
008200*
008300 01  ZU020-WS.
008400     03  ZU020-Sex             pic x.
008500         88  ZU020-Sex-Male        value "M".
008600         88  ZU020-Sex-Female      value "F".
008700*                                       M selects male table, else female
008800     03  ZU020-Year            pic 9(4).
008900*                                       retirement or target year
009000     03  ZU020-Months-Result   pic 9(3).
009100*
009200 procedure division using ZU020-WS.
009300*==================================
009400*
009500 aa000-Main.
009600     if       ZU020-Sex-Male
009700              perform  aa010-Interp-Male
009800     else
009900              perform  aa020-Interp-Female.
010000*
010100     if       zu020-trace-switch
010200              move  ZU020-Sex              to  WS-Trace-Sex
010300              move  ZU020-Year              to  WS-Trace-Year
010400              move  ZU020-Months-Result     to  WS-Trace-Months
010500              display "ZU020 " WS-Trace-Sex " " WS-Trace-Year
010600                      " => " WS-Trace-Months.
010700*
010800     goback.
010900*
011000 aa000-Exit.
011100     exit.
011200*
011300 aa010-Interp-Male.
011400     move     LM-Fallback-Months  to  ZU020-Months-Result.
011500     move     1                   to  WS-Lo-Idx.
011600     move     8                   to  WS-Hi-Idx.
011700     if       LM-Entry (1) = spaces
011800              go to aa010-Exit.
011900*
012000     if       ZU020-Year <= LM-Year (1)
012100              move  LM-Months (1)  to  ZU020-Months-Result
012200              go to aa010-Exit.
012300     if       ZU020-Year >= LM-Year (8)
012400              move  LM-Months (8)  to  ZU020-Months-Result
012500              go to aa010-Exit.
012600*
012700     perform  aa011-Find-Male-Bracket through aa011-Exit
012800              varying WS-Lo-Idx from 1 by 1
012900              until   WS-Lo-Idx = 8
013000              or      LM-Year (WS-Lo-Idx + 1) >= ZU020-Year.
013100*
013200     move     LM-Year (WS-Lo-Idx)      to  WS-Lo-Year.
013300     move     LM-Year (WS-Lo-Idx + 1)  to  WS-Hi-Year.
013400     move     LM-Months (WS-Lo-Idx)    to  WS-Lo-Months.
013500     move     LM-Months (WS-Lo-Idx + 1) to  WS-Hi-Months.
013600     perform  aa030-Interpolate.
013700*
013800 aa010-Exit.
013900     exit.
014000*
014100 aa011-Find-Male-Bracket.
014200     continue.
014300 aa011-Exit.
014400     exit.
014500*
014600 aa020-Interp-Female.
014700     move     LF-Fallback-Months  to  ZU020-Months-Result.
014800     move     1                   to  WS-Lo-Idx.
014900     move     8                   to  WS-Hi-Idx.
015000     if       LF-Entry (1) = spaces
015100              go to aa020-Exit.
015200*
015300     if       ZU020-Year <= LF-Year (1)
015400              move  LF-Months (1)  to  ZU020-Months-Result
015500              go to aa020-Exit.
015600     if       ZU020-Year >= LF-Year (8)
015700              move  LF-Months (8)  to  ZU020-Months-Result
015800              go to aa020-Exit.
015900*
016000     perform  aa021-Find-Female-Bracket through aa021-Exit
016100              varying WS-Lo-Idx from 1 by 1
016200              until   WS-Lo-Idx = 8
016300              or      LF-Year (WS-Lo-Idx + 1) >= ZU020-Year.
016400*
016500     move     LF-Year (WS-Lo-Idx)      to  WS-Lo-Year.
016600     move     LF-Year (WS-Lo-Idx + 1)  to  WS-Hi-Year.
016700     move     LF-Months (WS-Lo-Idx)    to  WS-Lo-Months.
016800     move     LF-Months (WS-Lo-Idx + 1) to  WS-Hi-Months.
016900     perform  aa030-Interpolate.
017000*
017100 aa020-Exit.
017200     exit.
017300*
017400 aa021-Find-Female-Bracket.
017500     continue.
017600 aa021-Exit.
017700     exit.
017800*
017900 aa030-Interpolate.
018000*
018100* Linear interpolation between the bracket's two control points,
018200* result rounded half-up to whole months.
018300*
018400     compute  WS-Year-Span  = WS-Hi-Year - WS-Lo-Year.
018500     compute  WS-Month-Span = WS-Hi-Months - WS-Lo-Months.
018600     compute  WS-Year-Offset = ZU020-Year - WS-Lo-Year.
018700*
018800     if       WS-Year-Span = zero
018900              move  WS-Lo-Months  to  ZU020-Months-Result
019000     else
019100              compute WS-Interp-Work rounded =
019200                      WS-Lo-Months +
019300                      (WS-Month-Span * WS-Year-Offset / WS-Year-Span)
019400              move    WS-Interp-Work  to  ZU020-Months-Result.
019500*
019600 aa030-Exit.
019700     exit.
