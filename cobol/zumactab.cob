000100*******************************************
000200*                                          *
000300*  Working Storage For Macro Tables       *
000400*  (Account/Subaccount Valorization &     *
000500*   Average Wage Series) - U3             *
000600*                                          *
000700*  Built using the same literal-block-    *
000800*  then-REDEFINES trick as maps09's       *
000900*  Alpha/Ar1 check-digit table, just with *
001000*  two fields per entry instead of one.   *
001100*******************************************
001200* 07/12/25 zz  - Created.
001300* 11/01/26 zz  - Avg-Wage table widened 2024-2080 (was 2024-2060).
001400*
001500 01  ZU-Acct-Idx-Literals.
001600*                                       account annual index, pct/100
001700     03  filler   pic 9(4) value 2000.
001800     03  filler   pic 9v9(4) value 1.1272.
001900     03  filler   pic 9(4) value 2001.
002000     03  filler   pic 9v9(4) value 1.0668.
002100     03  filler   pic 9(4) value 2002.
002200     03  filler   pic 9v9(4) value 1.0190.
002300     03  filler   pic 9(4) value 2003.
002400     03  filler   pic 9v9(4) value 1.0200.
002500     03  filler   pic 9(4) value 2004.
002600     03  filler   pic 9v9(4) value 1.0363.
002700     03  filler   pic 9(4) value 2005.
002800     03  filler   pic 9v9(4) value 1.0555.
002900     03  filler   pic 9(4) value 2006.
003000     03  filler   pic 9v9(4) value 1.0690.
003100     03  filler   pic 9(4) value 2007.
003200     03  filler   pic 9v9(4) value 1.1285.
003300     03  filler   pic 9(4) value 2008.
003400     03  filler   pic 9v9(4) value 1.1626.
003500     03  filler   pic 9(4) value 2009.
003600     03  filler   pic 9v9(4) value 1.0722.
003700     03  filler   pic 9(4) value 2010.
003800     03  filler   pic 9v9(4) value 1.0398.
003900     03  filler   pic 9(4) value 2011.
004000     03  filler   pic 9v9(4) value 1.0518.
004100     03  filler   pic 9(4) value 2012.
004200     03  filler   pic 9v9(4) value 1.0468.
004300     03  filler   pic 9(4) value 2013.
004400     03  filler   pic 9v9(4) value 1.0454.
004500     03  filler   pic 9(4) value 2014.
004600     03  filler   pic 9v9(4) value 1.0206.
004700     03  filler   pic 9(4) value 2015.
004800     03  filler   pic 9v9(4) value 1.0537.
004900     03  filler   pic 9(4) value 2016.
005000     03  filler   pic 9v9(4) value 1.0637.
005100     03  filler   pic 9(4) value 2017.
005200     03  filler   pic 9v9(4) value 1.0868.
005300     03  filler   pic 9(4) value 2018.
005400     03  filler   pic 9v9(4) value 1.0920.
005500     03  filler   pic 9(4) value 2019.
005600     03  filler   pic 9v9(4) value 1.0894.
005700     03  filler   pic 9(4) value 2020.
005800     03  filler   pic 9v9(4) value 1.0541.
005900     03  filler   pic 9(4) value 2021.
006000     03  filler   pic 9v9(4) value 1.0933.
006100     03  filler   pic 9(4) value 2022.
006200     03  filler   pic 9v9(4) value 1.1440.
006300     03  filler   pic 9(4) value 2023.
006400     03  filler   pic 9v9(4) value 1.1487.
006500     03  filler   pic 9(4) value 2024.
006600     03  filler   pic 9v9(4) value 1.1441.
006700 01  ZU-Acct-Idx-Table redefines ZU-Acct-Idx-Literals.
006800     03  AI-Entry             occurs 25  indexed by AI-Idx.
006900         05  AI-Year          pic 9(4).
007000         05  AI-Factor        pic 9v9(4).
007100*
007200* other years default to 1.0500 - applied in the lookup paragraph,
007300* not carried in this table.
007400*
007500 01  ZU-Subacct-Idx-Literals.
007600*                                       subaccount quarterly index
007700     03  filler   pic 9(4) value 2024.
007800     03  filler   pic 9     value 1.
007900     03  filler   pic 9v9(4) value 1.0248.
008000     03  filler   pic 9(4) value 2024.
008100     03  filler   pic 9     value 2.
008200     03  filler   pic 9v9(4) value 1.0248.
008300     03  filler   pic 9(4) value 2024.
008400     03  filler   pic 9     value 3.
008500     03  filler   pic 9v9(4) value 1.0248.
008600     03  filler   pic 9(4) value 2024.
008700     03  filler   pic 9     value 4.
008800     03  filler   pic 9v9(4) value 1.0248.
008900     03  filler   pic 9(4) value 2025.
009000     03  filler   pic 9     value 1.
009100     03  filler   pic 9v9(4) value 1.1160.
009200     03  filler   pic 9(4) value 2025.
009300     03  filler   pic 9     value 2.
009400     03  filler   pic 9v9(4) value 1.0209.
009500     03  filler   pic 9(4) value 2025.
009600     03  filler   pic 9     value 3.
009700     03  filler   pic 9v9(4) value 1.0150.
009800     03  filler   pic 9(4) value 2025.
009900     03  filler   pic 9     value 4.
010000     03  filler   pic 9v9(4) value 1.0150.
010100 01  ZU-Subacct-Idx-Table redefines ZU-Subacct-Idx-Literals.
010200     03  SI-Entry             occurs 8   indexed by SI-Idx.
010300         05  SI-Year          pic 9(4).
010400         05  SI-Quarter       pic 9.
010500         05  SI-Factor        pic 9v9(4).
010600*
010700* missing quarters default to 1.0000 - applied in the lookup paragraph.
010800*
010900 01  ZU-Avg-Wage-Data.
011000*                                       2024-2080, built once at first
011100*                                       call - 2024/2025 seeded, rest
011200*                                       projected at 1.025 x 1.029 p.a.
011300     03  AW-Built-Switch      pic x       value "N".
011400     03  AW-Entry             occurs 57   indexed by AW-Idx.
011500         05  AW-Year          pic 9(4).
011600         05  AW-Amount        pic s9(7)v99  comp-3.
011700*
