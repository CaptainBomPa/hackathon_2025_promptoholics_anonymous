000100*******************************************
000200*                                          *
000300*  Working Storage For Pension Fact      *
000400*  Text Tables (Polish / English)        *
000500*              - U7                       *
000600*                                          *
000700*  Each fact is two adjacent 36-byte      *
000800*  fillers (72 bytes total) rather than   *
000900*  one long literal, to keep every source *
001000*  line inside the shop column limit.     *
001100*******************************************
001200* 11/12/25 zz  - Created.
001300*
001400 01  ZU-Fact-Pl-Literals.
001500     03  filler   pic x(36) value "ZUS prowadzi konto glowne i         ".
001600     03  filler   pic x(36) value "subkonto, kazde w zlotych.          ".
001700     03  filler   pic x(36) value "Najnizszy wiek emerytalny to 60 lat ".
001800     03  filler   pic x(36) value "dla kobiet, 65 dla mezczyzn.        ".
001900     03  filler   pic x(36) value "Skladka emerytalna to 19.52 proc.   ".
002000     03  filler   pic x(36) value "podstawy wynagrodzenia brutto.      ".
002100     03  filler   pic x(36) value "Konto glowne waloryzowane jest raz w".
002200     03  filler   pic x(36) value "roku, subkonto co kwartal.          ".
002300     03  filler   pic x(36) value "Emerytura to kapital podzielony     ".
002400     03  filler   pic x(36) value "przez dalsze trwanie zycia.         ".
002500     03  filler   pic x(36) value "GUS publikuje tablice dalszego      ".
002600     03  filler   pic x(36) value "trwania zycia co roku.              ".
002700     03  filler   pic x(36) value "Zwloka w przejsciu na emeryture     ".
002800     03  filler   pic x(36) value "zwieksza wysokosc swiadczenia.      ".
002900     03  filler   pic x(36) value "Umowa o dzielo nie rodzi obowiazku  ".
003000     03  filler   pic x(36) value "skladki emerytalnej.                ".
003100     03  filler   pic x(36) value "Dla B2B stosuje sie czesto          ".
003200     03  filler   pic x(36) value "zadeklarowana minimalna podstawe.   ".
003300     03  filler   pic x(36) value "Limit rocznej podstawy skladek to   ".
003400     03  filler   pic x(36) value "trzydziesty wynagrodzen.            ".
003500     03  filler   pic x(36) value "Choroba obniza podstawe wymiaru     ".
003600     03  filler   pic x(36) value "skladki w danym roku.               ".
003700     03  filler   pic x(36) value "Stopa zastapienia porownuje         ".
003800     03  filler   pic x(36) value "emeryture z ostatnia placa.         ".
003900     03  filler   pic x(36) value "Emerytura realna liczona jest w     ".
004000     03  filler   pic x(36) value "cenach roku bazowego.               ".
004100     03  filler   pic x(36) value "Kobiety maja dluzsze trwanie zycia, ".
004200     03  filler   pic x(36) value "przez co nizsza emeryture.          ".
004300     03  filler   pic x(36) value "Przerwa w skladkach zeruje podstawe ".
004400     03  filler   pic x(36) value "w danym roku.                       ".
004500     03  filler   pic x(36) value "Prognoza placy sluzy do limitu      ".
004600     03  filler   pic x(36) value "skladek i emerytury sredniej.       ".
004700     03  filler   pic x(36) value "Stopa skladki na konto glowne to 15 ".
004800     03  filler   pic x(36) value "proc. podstawy.                     ".
004900     03  filler   pic x(36) value "Stopa skladki na subkonto to 4.52   ".
005000     03  filler   pic x(36) value "proc. podstawy.                     ".
005100     03  filler   pic x(36) value "Zwloka o jeden rok zwykle podwyzsza ".
005200     03  filler   pic x(36) value "swiadczenie emerytalne.             ".
005300     03  filler   pic x(36) value "Zwloka o piec lat daje najwieksza   ".
005400     03  filler   pic x(36) value "roznice w swiadczeniu.              ".
005500     03  filler   pic x(36) value "Waloryzacja subkonta to iloczyn     ".
005600     03  filler   pic x(36) value "czterech wskaznikow kwartalnych.    ".
005700     03  filler   pic x(36) value "System szacuje lata zwloki potrzebne".
005800     03  filler   pic x(36) value "do oczekiwanej emerytury.           ".
005900     03  filler   pic x(36) value "Plec wplywa na tablice dalszego     ".
006000     03  filler   pic x(36) value "trwania zycia przy annuityzacji.    ".
006100     03  filler   pic x(36) value "Rok bazowy dla emerytury realnej w  ".
006200     03  filler   pic x(36) value "tym systemie to rok 2025.           ".
006300     03  filler   pic x(36) value "Kod pocztowy we wniosku sluzy celom ".
006400     03  filler   pic x(36) value "statystycznym raportu.              ".
006500     03  filler   pic x(36) value "Raport uzycia obejmuje obliczenia z ".
006600     03  filler   pic x(36) value "podanego zakresu dat.               ".
006700     03  filler   pic x(36) value "Dziennik uzycia zapisuje kazde      ".
006800     03  filler   pic x(36) value "obliczenie, bez wyjatku.            ".
006900     03  filler   pic x(36) value "Administrator podaje date od i date ".
007000     03  filler   pic x(36) value "do, obie wlacznie.                  ".
007100     03  filler   pic x(36) value "Kolumna L4 w raporcie przyjmuje     ".
007200     03  filler   pic x(36) value "wartosc TAK albo NIE.               ".
007300     03  filler   pic x(36) value "System liczy warianty zwloki o 1, 2 ".
007400     03  filler   pic x(36) value "i 5 lat.                            ".
007500     03  filler   pic x(36) value "Przerwa w pracy nie wplywa na       ".
007600     03  filler   pic x(36) value "warianty postponowane.              ".
007700     03  filler   pic x(36) value "Drugi silnik liczy wplyw choroby    ".
007800     03  filler   pic x(36) value "procentowo, nie dniami.             ".
007900     03  filler   pic x(36) value "W drugim silniku waloryzacja biegnie".
008000     03  filler   pic x(36) value "po dopisaniu skladki.               ".
008100     03  filler   pic x(36) value "Trzeci silnik tworzy siatke         ".
008200     03  filler   pic x(36) value "miesieczna wynagrodzen.             ".
008300     03  filler   pic x(36) value "Siatka miesieczna zeruje miesiace   ".
008400     03  filler   pic x(36) value "objete przerwa w pracy.             ".
008500     03  filler   pic x(36) value "Dzielnik annuitetu w trzecim silniku".
008600     03  filler   pic x(36) value "liczony jest w latach.              ".
008700     03  filler   pic x(36) value "Bazowy wiek referencyjny kobiet w   ".
008800     03  filler   pic x(36) value "trzecim silniku to 60 lat.          ".
008900     03  filler   pic x(36) value "Bazowy wiek referencyjny mezczyzn w ".
009000     03  filler   pic x(36) value "trzecim silniku to 65 lat.          ".
009100     03  filler   pic x(36) value "Kazdy rok powyzej wieku bazowego    ".
009200     03  filler   pic x(36) value "skraca dzielnik annuitetu.          ".
009300     03  filler   pic x(36) value "Minimalny dzielnik annuitetu nie    ".
009400     03  filler   pic x(36) value "spada pod 15 lat.                   ".
009500     03  filler   pic x(36) value "Inflacja i realny wzrost placy      ".
009600     03  filler   pic x(36) value "tworza wskaznik indeksacji.         ".
009700     03  filler   pic x(36) value "Prognozowana emerytura przecietna   ".
009800     03  filler   pic x(36) value "rosnie co roku o te stopy.          ".
009900     03  filler   pic x(36) value "Skladka efektywna w trzecim silniku ".
010000     03  filler   pic x(36) value "to 19.25 proc. podstawy.            ".
010100     03  filler   pic x(36) value "Rok roboczy w obliczeniach          ".
010200     03  filler   pic x(36) value "chorobowych liczy 252 dni.          ".
010300     03  filler   pic x(36) value "Zlecenie ma nizsza podstawe skladki ".
010400     03  filler   pic x(36) value "niz umowa o prace.                  ".
010500     03  filler   pic x(36) value "Umowa o prace ma pelna podstawe     ".
010600     03  filler   pic x(36) value "skladkowa bez obnizenia.            ".
010700     03  filler   pic x(36) value "Brak danych kwartalnych subkonta    ".
010800     03  filler   pic x(36) value "daje domyslnie wskaznik 1.          ".
010900     03  filler   pic x(36) value "Brak danych rocznych konta glownego ".
011000     03  filler   pic x(36) value "daje domyslnie 5 proc.              ".
011100     03  filler   pic x(36) value "ZUS publikuje nowe prognozy placy   ".
011200     03  filler   pic x(36) value "przecietnej co roku.                ".
011300     03  filler   pic x(36) value "Oczekiwana emerytura zero oznacza   ".
011400     03  filler   pic x(36) value "brak zadeklarowanych oczekiwan.     ".
011500     03  filler   pic x(36) value "Roznica miedzy oczekiwana a         ".
011600     03  filler   pic x(36) value "rzeczywista emerytura to niedobor.  ".
011700     03  filler   pic x(36) value "System szacuje dodatkowe lata pracy ".
011800     03  filler   pic x(36) value "potrzebne na niedobor.              ".
011900     03  filler   pic x(36) value "Kazdy wniosek jest przetwarzany     ".
012000     03  filler   pic x(36) value "niezaleznie i sekwencyjnie.         ".
012100     03  filler   pic x(36) value "Plik wynikowy ma jeden rekord na    ".
012200     03  filler   pic x(36) value "kazdy przetworzony wniosek.         ".
012300     03  filler   pic x(36) value "Lista salda pokazuje sume konta i   ".
012400     03  filler   pic x(36) value "subkonta rok po roku.               ".
012500     03  filler   pic x(36) value "Kwoty zaokrglane sa w gore od polowy".
012600     03  filler   pic x(36) value "grosza.                             ".
012700     03  filler   pic x(36) value "Procenty w raportach zaokragla sie  ".
012800     03  filler   pic x(36) value "do jednego miejsca.                 ".
012900     03  filler   pic x(36) value "Kwoty pieniezne sa zawsze w zlotych,".
013000     03  filler   pic x(36) value "z dwoma miejscami groszy.           ".
013100     03  filler   pic x(36) value "Pierwszy silnik liczy waloryzacje   ".
013200     03  filler   pic x(36) value "przed dopisaniem skladki.           ".
013300     03  filler   pic x(36) value "Kapital emerytalny nigdy nie jest   ".
013400     03  filler   pic x(36) value "ujemny w tym systemie.              ".
013500 01  ZU-Fact-Pl-Table redefines ZU-Fact-Pl-Literals.
013600     03  FP-Entry             occurs 60  indexed by FP-Idx.
013700         05  FP-Text-1        pic x(36).
013800         05  FP-Text-2        pic x(36).
013900*
014000 01  ZU-Fact-En-Literals.
014100     03  filler   pic x(36) value "ZUS is the Polish state social      ".
014200     03  filler   pic x(36) value "insurance institution.              ".
014300     03  filler   pic x(36) value "The main account and subaccount     ".
014400     03  filler   pic x(36) value "valorise on different cycles.       ".
014500     03  filler   pic x(36) value "Postponing retirement usually raises".
014600     03  filler   pic x(36) value "the monthly pension.                ".
014700     03  filler   pic x(36) value "Sick leave reduces the yearly       ".
014800     03  filler   pic x(36) value "pension contribution base.          ".
014900     03  filler   pic x(36) value "Self-employed contributors often use".
015000     03  filler   pic x(36) value "a flat minimum base.                ".
015100     03  filler   pic x(36) value "The replacement rate compares the   ".
015200     03  filler   pic x(36) value "pension to the final wage.          ".
015300 01  ZU-Fact-En-Table redefines ZU-Fact-En-Literals.
015400     03  FE-Entry             occurs 6   indexed by FE-Idx.
015500         05  FE-Text-1        pic x(36).
015600         05  FE-Text-2        pic x(36).
015700*
