000100*******************************************
000200*                                          *
000300*     Emerytura - Kalkulator V2 (U1)      *
000400*        Silnik Podstawowy ZUS            *
000500*                                          *
000600*******************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         zu100.
001200*
001300     author.             Zygmunt Zalewski, dypl. inz.
001400     installation.       ZUS Centrala Warszawa - Dzial Informatyki.
001500     date-written.       22/02/1989.
001600     date-compiled.
001700     security.           Wewnetrzne oprogramowanie ZUS - nie do
001800                          dystrybucji poza siec wlasna.
001900*
002000* Remarks.               Podstawowy silnik projekcji emerytalnej.
002100*                         Czyta plik wnioskow (Calc-Request), dla
002200*                         kazdego buduje sciezke wynagrodzen, bazy
002300*                         roczne, kapital konta/subkonta, annuityzuje
002400*                         i licza warianty odlozenia o 1/2/5 lat.
002500*                         Pisze plik wynikow, dziennik uzycia i
002600*                         listing sald rocznych.
002700*
002800* Called Modules.
002900*                         zu010 - wskazniki konta/subkonta, placa
003000*                                 przecietna, limit 30x.
003100*                         zu020 - dalsze trwanie zycia.
003200*
003300* Files used.
003400*                         Calc-Request.    Wnioski - wejscie.
003500*                         Calc-Result.     Wyniki - wyjscie.
003600*                         Usage-Log.       Dziennik uzycia - dopisanie.
003700*                         Balance-List.    Listing sald rocznych.
003800*
003900* Changes:
004000* 22/02/1989 wk -         Utworzony - sciezka placowa, baza roczna,
004100*                         akumulacja, annuityzacja.
004200* 19/07/1990 wk -         Dodano deflacje do cen 2025 i stope
004300*                         zastapienia.
004400* 04/03/1993 ts -         Dodano warianty odlozenia +1/+2/+5 lat.
004500* 09/08/1998 ts -         Przygotowanie pod rok 2000 - pola roku byly
004600*                         juz 4-cyfrowe, bez zmian w logice dat.
004700* 02/01/1999 mp -         Weryfikacja Y2K zakonczona - brak wad.
004800* 14/06/2007 mp -         Dodano ocene oczekiwanej emerytury i
004900*                         szacowanie dodatkowych lat.
005000* 30/11/2015 mp -         Listing sald rocznych (Balance-List)
005100*                         wydzielony z dziennika uzycia do wlasnego
005200*                         pliku.
005300* 04/12/2025 zz -         Przejscie na wspolne copybooki rekordow
005400*                         (zureqrec/zuresrec/zulogrec) i tablice
005500*                         zumactab/zulifetb.
005600* 19/01/2026 zz -         Uwzgledniono tabele przerw w pracy (Req-
005700*                         Work-Break, do 10 zakresow).
005800* 09/08/2026 zz -         Wskaznik wzrostu placy, emerytura
005900*                         miesieczna i deflator rozszerzone na
006000*                         10 miejsc po przecinku (bylo 6/8) - blad
006100*                         zbiegal po 55 latach sciezki placowej.
006200*
006300 environment             division.
006400*===============================
006500*
006600 configuration           section.
006700 special-names.
006800     upsi-0 is zu100-trace-switch.
006900*
007000 input-output            section.
007100 file-control.
007200     select   ZU-Request-File
007300              assign to CALCREQ
007400              organization line sequential
007500              file status is WS-Req-Status.
007600     select   ZU-Result-File
007700              assign to CALCRES
007800              organization line sequential
007900              file status is WS-Res-Status.
008000     select   ZU-Usage-Log-File
008100              assign to USAGELOG
008200              organization line sequential
008300              file status is WS-Log-Status.
008400     select   ZU-Balance-List-File
008500              assign to BALLIST
008600              organization line sequential
008700              file status is WS-Bal-Status.
008800*
008900 data                    division.
009000*===============================
009100*
009200 file                    section.
009300*
009400 fd  ZU-Request-File.
009500 copy "zureqrec.cob".
009600*
009700 fd  ZU-Result-File.
009800 copy "zuresrec.cob".
009900*
010000 fd  ZU-Usage-Log-File.
010100 copy "zulogrec.cob".
010200*
010300 fd  ZU-Balance-List-File.
010400 01  BL-Print-Line              pic x(80).
010500*
010600 working-storage section.
010700*----------------------
010800*
010900 77  WS-Req-Status              pic xx         value "00".
011000 77  WS-Res-Status              pic xx         value "00".
011100 77  WS-Log-Status              pic xx         value "00".
011200 77  WS-Bal-Status              pic xx         value "00".
011300 77  WS-Eof-Switch               pic x          value "N".
011400 77  WS-Break-Found              pic x          value "N".
011500 77  WS-Today-Date               pic 9(8).
011600 77  WS-Today-Time               pic 9(8).
011700 77  WS-Bal-Year-Edit            pic 9(4).
011800 77  WS-Bal-Amt-Edit             pic zz,zzz,zz9.99.
011900*
012000 01  WS-Year-Entry-Table.
012100     03  YE-Entry                occurs 100   indexed by YE-Idx.
012200         05  YE-Year              pic 9(4).
012300         05  YE-Wage              pic s9(7)v99  comp-3.
012400         05  YE-Base              pic s9(9)v99  comp-3.
012500         05  YE-Balance           pic s9(9)v99  comp-3.
012600*
012700 01  WS-Calc-Fields.
012800     03  WS-Year-Count           pic 9(3)       comp.
012900     03  WS-Base-Year-Idx        pic 9(3)       comp.
013000     03  WS-Sick-Days            pic 9(3)       comp.
013100     03  WS-Work-Idx             pic 9(3)       comp.
013200     03  WS-Break-Idx            pic 9(2)       comp.
013300     03  WS-Posted-Idx           pic 9(3)       comp.
013400     03  WS-Extra-Idx            pic 9(3)       comp.
013500     03  WS-Sick-Reduction       pic s9v9(6)    comp-3.
013600     03  WS-Account-Bal          pic s9(9)v99   comp-3.
013700     03  WS-Subaccount-Bal       pic s9(9)v99   comp-3.
013800     03  WS-Save-Account-Bal     pic s9(9)v99   comp-3.
013900     03  WS-Save-Subaccount-Bal  pic s9(9)v99   comp-3.
014000     03  WS-Total-Capital        pic s9(9)v99   comp-3.
014100     03  WS-Life-Months          pic 9(3).
014200     03  WS-Monthly-Pension      pic s9(9)v9(10) comp-3.
014300     03  WS-Deflator             pic s9v9(10)   comp-3.
014400     03  WS-Year-Diff            pic s9(4)      comp.
014500     03  WS-Wage-Ratio           pic s9v9(10)   comp-3.
014600     03  WS-Base-Work            pic s9(9)v99   comp-3.
014700     03  WS-Final-Wage-Incl      pic s9(7)v99   comp-3.
014800     03  WS-Retirement-Year      pic 9(4).
014900     03  WS-Post-Year            pic 9(4).
015000     03  filler                  pic x(8).
015100*
015200 01  WS-Postponed-Table.
015300*                                       index 1=+1yr, 2=+2yr, 3=+5yr
015400     03  PT-Entry                occurs 3    indexed by PT-Idx.
015500         05  PT-Years-Added       pic 9(2).
015600         05  PT-Pension           pic s9(9)v99 comp-3.
015700*
015800 01  WS-Postponed-Redef redefines WS-Postponed-Table.
015900*                                       alternate raw view used only for
016000*                                       trace display of each variant
016100     03  PTR-Raw                 pic x(8)     occurs 3.
016200*
016300 01  WS-Year-Entry-Alt redefines WS-Year-Entry-Table.
016400*                                       alternate raw view used only for
016500*                                       trace display of one year entry
016600     03  YER-Raw                 pic x(21)    occurs 100.
016700*
016800 01  WS-Avg-Values.
016900     03  WS-AW-Prior             pic s9(7)v99  comp-3.
017000     03  WS-AW-Current            pic s9(7)v99  comp-3.
017100     03  WS-Limit-Amount          pic s9(7)v99  comp-3.
017200*
017300 01  CALL-ZU010-WS.
017400     03  C10-Function            pic xx.
017500     03  C10-Year                pic 9(4).
017600     03  C10-Factor-Result       pic 9v9(4).
017700     03  C10-Wage-Result         pic s9(7)v99.
017800     03  C10-Reply               pic x.
017900*
018000 01  CALL-ZU020-WS.
018100     03  C20-Sex                 pic x.
018200     03  C20-Year                pic 9(4).
018300     03  C20-Months-Result       pic 9(3).
018400*
018500 01  WS-Trace-Line.
018600     03  filler                  pic x(6)       value "ZU100 ".
018700     03  WS-Trace-Id             pic x(8).
018800     03  filler                  pic x(66).
018900*
019000 01  WS-Capital-Buffer.
019100     03  WS-CB-Tag               pic x(6)       value "ZU100C".
019200     03  WS-CB-Account           pic s9(9)v99.
019300     03  WS-CB-Subaccount        pic s9(9)v99.
019400*
019500 01  WS-Capital-Buffer-Alt redefines WS-Capital-Buffer.
019600*                                       alternate raw view used only for
019700*                                       trace display of the capital split
019800     03  WS-CB-Raw               pic x(28).
019900*
020000 procedure division.
020100*===================
020200*
020300 aa000-Main.
020400     perform  aa010-Open-Files.
020500*
020600     if       WS-Req-Status = "00"
020700              perform  aa020-Process-Loop through aa020-Exit
020800                       until WS-Eof-Switch = "Y".
020900*
021000     perform  aa090-Close-Files.
021100     goback.
021200*
021300 aa000-Exit.
021400     exit.
021500*
021600 aa010-Open-Files.
021700     open     input    ZU-Request-File.
021800     open     output   ZU-Result-File.
021900     open     output   ZU-Usage-Log-File.
022000     open     output   ZU-Balance-List-File.
022100*
022200     if       WS-Req-Status not = "00"
022300              display "ZU100 - CALC-REQUEST OPEN ERROR " WS-Req-Status
022400              move  "Y"  to  WS-Eof-Switch.
022500*
022600 aa010-Exit.
022700     exit.
022800*
022900 aa020-Process-Loop.
023000     read     ZU-Request-File
023100              at end
023200                      move  "Y"  to  WS-Eof-Switch
023300                      go to aa020-Exit.
023400     if       WS-Req-Status not = "00"
023500              move  "Y"  to  WS-Eof-Switch
023600              go to aa020-Exit.
023700*
023800     if       zu100-trace-switch
023900              move  Req-Id  to  WS-Trace-Id
024000              display WS-Trace-Line.
024100*
024200     perform  ba010-Build-Wage-Path.
024300     perform  ba020-Build-Bases.
024400     perform  ba030-Accumulate.
024500     perform  ba040-Annuitize.
024600     perform  ba050-Deflate.
024700     perform  ba060-Postpone.
024800     perform  ba070-Expectation.
024900     perform  ba080-Write-Results.
025000*
025100 aa020-Exit.
025200     exit.
025300*
025400 aa090-Close-Files.
025500     close    ZU-Request-File.
025600     close    ZU-Result-File.
025700     close    ZU-Usage-Log-File.
025800     close    ZU-Balance-List-File.
025900*
026000 aa090-Exit.
026100     exit.
026200*
026300 ba010-Build-Wage-Path.
026400*
026500* Builds YE-Year/YE-Wage for Req-Start-Year through five years beyond
026600* Req-Planned-End-Year (covers the +1/+2/+5 postponement variants).
026700* wage(start) = gross salary; wage(y) = wage(y-1) x
026800* avgWage(y)/avgWage(y-1), ratio carried at high precision.
026900*
027000     compute  WS-Year-Count =
027100              Req-Planned-End-Year - Req-Start-Year + 1 + 5.
027200     if       WS-Year-Count > 100
027300              move  100  to  WS-Year-Count.
027400*
027500     set      YE-Idx  to  1.
027600     move     Req-Start-Year    to  YE-Year (YE-Idx).
027700     move     Req-Gross-Salary  to  YE-Wage (YE-Idx).
027800*
027900     compute  WS-Base-Year-Idx =
028000              Req-Planned-End-Year - Req-Start-Year + 1.
028100*
028200     perform  ba011-Grow-One-Wage-Year through ba011-Exit
028300              varying YE-Idx from 2 by 1
028400              until   YE-Idx > WS-Year-Count.
028500*
028600 ba010-Exit.
028700     exit.
028800*
028900 ba011-Grow-One-Wage-Year.
029000     compute  YE-Year (YE-Idx) = YE-Year (YE-Idx - 1) + 1.
029100*
029200     move     "AW"              to  C10-Function.
029300     move     YE-Year (YE-Idx - 1)  to  C10-Year.
029400     call     "ZU010"  using  CALL-ZU010-WS.
029500     move     C10-Wage-Result   to  WS-AW-Prior.
029600*
029700     move     "AW"              to  C10-Function.
029800     move     YE-Year (YE-Idx)  to  C10-Year.
029900     call     "ZU010"  using  CALL-ZU010-WS.
030000     move     C10-Wage-Result   to  WS-AW-Current.
030100*
030200     if       WS-AW-Prior = zero
030300              move  1.0000000000  to  WS-Wage-Ratio
030400     else
030500              compute WS-Wage-Ratio rounded =
030600                      WS-AW-Current / WS-AW-Prior.
030700*
030800     compute  YE-Wage (YE-Idx) rounded =
030900              YE-Wage (YE-Idx - 1) * WS-Wage-Ratio.
031000*
031100 ba011-Exit.
031200     exit.
031300*
031400 ba020-Build-Bases.
031500*
031600* Annual base per built year = monthlyWage x 12 x (1-sickReduction);
031700* then break/B2B/works-contract overrides, then the 30x cap (skipped
031800* for works-contract UD). No break zeroing past the planned end year -
031900* the extension years used for postponement are never inside a
032000* Req-Work-Break range in practice, but the test below enforces it.
032100*
032200     if       REQ-SICK-EXCLUDED
032300              move  zero  to  WS-Sick-Reduction
032400     else
032500              if    REQ-SEX-MALE
032600                    move  5  to  WS-Sick-Days
032700              else
032800                    move  7  to  WS-Sick-Days
032900              end-if
033000              add   Req-Addl-Sick-Days  to  WS-Sick-Days
033100              compute WS-Sick-Reduction rounded =
033200                      WS-Sick-Days / 250.
033300*
033400     perform  ba021-Build-One-Base through ba021-Exit
033500              varying YE-Idx from 1 by 1
033600              until   YE-Idx > WS-Year-Count.
033700*
033800 ba020-Exit.
033900     exit.
034000*
034100 ba021-Build-One-Base.
034200     compute  WS-Base-Work rounded =
034300              YE-Wage (YE-Idx) * 12 * (1 - WS-Sick-Reduction).
034400*
034500     perform  ba022-Test-Break.
034600*
034700     if       WS-Break-Found = "Y"
034800       and    YE-Year (YE-Idx) <= Req-Planned-End-Year
034900              move  zero  to  WS-Base-Work
035000     else
035100       if     REQ-CONTRACT-B2B
035200              move  54000.00  to  WS-Base-Work
035300       else
035400         if   REQ-CONTRACT-WORKS
035500              move  zero  to  WS-Base-Work.
035600*
035700     if       not REQ-CONTRACT-WORKS
035800              move  "LM"             to  C10-Function
035900              move  YE-Year (YE-Idx) to  C10-Year
036000              call  "ZU010"  using  CALL-ZU010-WS
036100              move  C10-Wage-Result  to  WS-Limit-Amount
036200              if    WS-Base-Work > WS-Limit-Amount
036300                    move  WS-Limit-Amount  to  WS-Base-Work.
036400*
036500     move     WS-Base-Work  to  YE-Base (YE-Idx).
036600*
036700 ba021-Exit.
036800     exit.
036900*
037000 ba022-Test-Break.
037100     move     "N"  to  WS-Break-Found.
037200     if       Req-Work-Break-Count = zero
037300              go to ba022-Exit.
037400*
037500     perform  ba023-Test-One-Break through ba023-Exit
037600              varying WS-Break-Idx from 1 by 1
037700              until   WS-Break-Idx > Req-Work-Break-Count.
037800*
037900 ba022-Exit.
038000     exit.
038100*
038200 ba023-Test-One-Break.
038300     if       YE-Year (YE-Idx) >= Req-WB-Start-Year (WS-Break-Idx)
038400       and    YE-Year (YE-Idx) <= Req-WB-End-Year (WS-Break-Idx)
038500              move  "Y"  to  WS-Break-Found.
038600*
038700 ba023-Exit.
038800     exit.
038900*
039000 ba030-Accumulate.
039100*
039200* Ascending year order, base retirement year only (Req-Start-Year
039300* through Req-Planned-End-Year): add contributions first, then
039400* multiply each ledger by its own index factor.
039500*
039600     move     Req-Zus-Account-Funds     to  WS-Account-Bal.
039700     move     zero                      to  WS-Subaccount-Bal.
039800*
039900     perform  ba031-Accumulate-One-Year through ba031-Exit
040000              varying YE-Idx from 1 by 1
040100              until   YE-Idx > WS-Base-Year-Idx.
040200*
040300     move     WS-Account-Bal      to  WS-Save-Account-Bal.
040400     move     WS-Subaccount-Bal   to  WS-Save-Subaccount-Bal.
040500*
040600 ba030-Exit.
040700     exit.
040800*
040900 ba031-Accumulate-One-Year.
041000     compute  WS-Account-Bal rounded =
041100              WS-Account-Bal + (YE-Base (YE-Idx) * 0.1500).
041200     compute  WS-Subaccount-Bal rounded =
041300              WS-Subaccount-Bal + (YE-Base (YE-Idx) * 0.0452).
041400*
041500     move     "AI"               to  C10-Function.
041600     move     YE-Year (YE-Idx)   to  C10-Year.
041700     call     "ZU010"  using  CALL-ZU010-WS.
041800     compute  WS-Account-Bal rounded =
041900              WS-Account-Bal * C10-Factor-Result.
042000*
042100     move     "SI"               to  C10-Function.
042200     move     YE-Year (YE-Idx)   to  C10-Year.
042300     call     "ZU010"  using  CALL-ZU010-WS.
042400     compute  WS-Subaccount-Bal rounded =
042500              WS-Subaccount-Bal * C10-Factor-Result.
042600*
042700     compute  YE-Balance (YE-Idx) rounded =
042800              WS-Account-Bal + WS-Subaccount-Bal.
042900*
043000 ba031-Exit.
043100     exit.
043200*
043300 ba040-Annuitize.
043400     move     Req-Planned-End-Year  to  WS-Retirement-Year.
043500     compute  WS-Total-Capital =
043600              WS-Account-Bal + WS-Subaccount-Bal.
043700*
043800     move     Req-Sex                to  C20-Sex.
043900     move     WS-Retirement-Year     to  C20-Year.
044000     call     "ZU020"  using  CALL-ZU020-WS.
044100     move     C20-Months-Result      to  WS-Life-Months.
044200*
044300     if       WS-Life-Months = zero
044400              move  1  to  WS-Life-Months.
044500*
044600     compute  WS-Monthly-Pension rounded =
044700              WS-Total-Capital / WS-Life-Months.
044800*
044900     if       zu100-trace-switch
045000              move  WS-Account-Bal      to  WS-CB-Account
045100              move  WS-Subaccount-Bal   to  WS-CB-Subaccount
045200              display WS-CB-Raw.
045300*
045400 ba040-Exit.
045500     exit.
045600*
045700 ba050-Deflate.
045800*
045900* Deflate to 2025 prices (no change when retirement year <= 2025);
046000* then replacement rate and vs-average-pension comparison.
046100*
046200     move     WS-Monthly-Pension  to  Res-Actual-Pension.
046300*
046400     if       WS-Retirement-Year <= 2025
046500              move  WS-Monthly-Pension  to  Res-Real-Pension
046600     else
046700              compute  WS-Year-Diff = WS-Retirement-Year - 2025
046800              compute  WS-Deflator rounded =
046900                       1.025 ** WS-Year-Diff
047000              compute  Res-Real-Pension rounded =
047100                       WS-Monthly-Pension / WS-Deflator.
047200*
047300     compute  WS-Final-Wage-Incl rounded =
047400              YE-Wage (WS-Base-Year-Idx) * (1 - WS-Sick-Reduction).
047500     move     WS-Final-Wage-Incl   to  Res-Wage-Incl-Sick.
047600     move     YE-Wage (WS-Base-Year-Idx)  to  Res-Wage-Excl-Sick.
047700*
047800     if       WS-Final-Wage-Incl = zero
047900              move  zero  to  Res-Replacement-Pct
048000     else
048100              compute  Res-Replacement-Pct rounded =
048200                       (WS-Monthly-Pension / WS-Final-Wage-Incl) * 100.
048300*
048400     move     "AW"                  to  C10-Function.
048500     move     WS-Retirement-Year    to  C10-Year.
048600     call     "ZU010"  using  CALL-ZU010-WS.
048700     compute  WS-Limit-Amount rounded =
048800              C10-Wage-Result * 0.50.
048900*
049000     if       WS-Limit-Amount = zero
049100              move  zero  to  Res-Vs-Average-Pct
049200     else
049300              compute  Res-Vs-Average-Pct rounded =
049400                       ((WS-Monthly-Pension - WS-Limit-Amount)
049500                            / WS-Limit-Amount) * 100.
049600*
049700 ba050-Exit.
049800     exit.
049900*
050000 ba060-Postpone.
050100*
050200* +1/+2/+5 year variants, continuing the accumulation from the base
050300* retirement year's ending balances, standard rates, no break
050400* zeroing, annuitizing at each new retirement year's life months.
050500*
050600     move     1  to  PT-Years-Added (1).
050700     move     2  to  PT-Years-Added (2).
050800     move     5  to  PT-Years-Added (3).
050900*
051000     move     WS-Save-Account-Bal     to  WS-Account-Bal.
051100     move     WS-Save-Subaccount-Bal  to  WS-Subaccount-Bal.
051200     move     WS-Base-Year-Idx        to  WS-Posted-Idx.
051300*
051400     perform  ba061-Postpone-One-Target through ba061-Exit
051500              varying PT-Idx from 1 by 1
051600              until   PT-Idx > 3.
051700*
051800     move     PT-Pension (1)  to  Res-Postponed-1.
051900     move     PT-Pension (2)  to  Res-Postponed-2.
052000     move     PT-Pension (3)  to  Res-Postponed-5.
052100*
052200 ba060-Exit.
052300     exit.
052400*
052500 ba061-Postpone-One-Target.
052600*
052700* Accumulates forward year by year from where the previous target
052800* left off - 1, then 2, then the 3 extra years up to 5.
052900*
053000     compute  WS-Extra-Idx = WS-Base-Year-Idx + PT-Years-Added (PT-Idx).
053100     compute  WS-Work-Idx  = WS-Posted-Idx + 1.
053200*
053300     perform  ba031-Accumulate-One-Year through ba031-Exit
053400              varying YE-Idx from WS-Work-Idx by 1
053500              until   YE-Idx > WS-Extra-Idx.
053600*
053700     move     WS-Extra-Idx  to  WS-Posted-Idx.
053800     compute  WS-Post-Year =
053900              Req-Planned-End-Year + PT-Years-Added (PT-Idx).
054000*
054100     move     Req-Sex        to  C20-Sex.
054200     move     WS-Post-Year   to  C20-Year.
054300     call     "ZU020"  using  CALL-ZU020-WS.
054400     if       C20-Months-Result = zero
054500              move  1  to  C20-Months-Result.
054600*
054700     compute  PT-Pension (PT-Idx) rounded =
054800              (WS-Account-Bal + WS-Subaccount-Bal)
054900                  / C20-Months-Result.
055000*
055100     if       zu100-trace-switch
055200              display "ZU100 PT " PTR-Raw (PT-Idx).
055300*
055400 ba061-Exit.
055500     exit.
055600*
055700 ba070-Expectation.
055800*
055900* Met when rounded actual (2dp) >= expected; else shortfall and the
056000* smallest of 1/2/5 extra years that reaches the expectation.
056100*
056200     if       Req-Expected-Pension = zero
056300              move  space  to  Res-Meets-Expectation
056400              move  zero   to  Res-Shortfall
056500              move  zero   to  Res-Extra-Years-Est
056600              go to ba070-Exit.
056700*
056800     if       Res-Actual-Pension >= Req-Expected-Pension
056900              set   RES-EXPECTATION-MET    to  true
057000              move  zero   to  Res-Shortfall
057100              move  zero   to  Res-Extra-Years-Est
057200     else
057300              set   RES-EXPECTATION-UNMET  to  true
057400              compute  Res-Shortfall =
057500                       Req-Expected-Pension - Res-Actual-Pension
057600              move  zero   to  Res-Extra-Years-Est
057700              perform  ba071-Test-Extra-Years through ba071-Exit
057800                       varying PT-Idx from 1 by 1
057900                       until   PT-Idx > 3
058000                       or      Res-Extra-Years-Est not = zero.
058100*
058200 ba070-Exit.
058300     exit.
058400*
058500 ba071-Test-Extra-Years.
058600     if       PT-Pension (PT-Idx) >= Req-Expected-Pension
058700              move  PT-Years-Added (PT-Idx)  to  Res-Extra-Years-Est.
058800*
058900 ba071-Exit.
059000     exit.
059100*
059200 ba080-Write-Results.
059300     move     spaces               to  ZU-Result-Record.
059400     move     Req-Id               to  Res-Req-Id.
059500     move     WS-Retirement-Year   to  Res-Retirement-Year.
059600     write    ZU-Result-Record.
059700*
059800     move     spaces               to  ZU-Usage-Log-Record.
059900     move     Req-Id               to  Log-Id.
060000     accept   WS-Today-Date        from  date YYYYMMDD.
060100     accept   WS-Today-Time        from  time.
060200     move     WS-Today-Date        to  Log-Date.
060300     move     WS-Today-Time (1:6)  to  Log-Time.
060400     move     Req-Expected-Pension to  Log-Expected-Pension.
060500     move     Req-Age              to  Log-Age.
060600     move     Req-Sex              to  Log-Gender.
060700     move     Req-Gross-Salary     to  Log-Salary.
060800     move     Req-Include-Sick     to  Log-Included-Sick.
060900     compute  Log-Funds-Total =
061000              Req-Zus-Account-Funds + Req-Zus-Subaccount-Funds.
061100     move     Res-Actual-Pension   to  Log-Actual-Pension.
061200     move     Res-Real-Pension     to  Log-Real-Pension.
061300     move     Req-Postal-Code      to  Log-Postal-Code.
061400     write    ZU-Usage-Log-Record.
061500*
061600     move     spaces               to  BL-Print-Line.
061700     string   "WNIOSEK "  Req-Id  " - SALDO ROCZNE"
061800              delimited by size into BL-Print-Line.
061900     write    BL-Print-Line.
062000*
062100     perform  ba081-Write-One-Balance through ba081-Exit
062200              varying YE-Idx from 1 by 1
062300              until   YE-Idx > WS-Base-Year-Idx.
062400*
062500     if       zu100-trace-switch
062600              display "ZU100 YE1 " YER-Raw (1).
062700*
062800 ba080-Exit.
062900     exit.
063000*
063100 ba081-Write-One-Balance.
063200     move     YE-Year (YE-Idx)     to  WS-Bal-Year-Edit.
063300     move     YE-Balance (YE-Idx)  to  WS-Bal-Amt-Edit.
063400     move     spaces               to  BL-Print-Line.
063500     string   WS-Bal-Year-Edit  " - "  WS-Bal-Amt-Edit
063600              delimited by size into BL-Print-Line.
063700     write    BL-Print-Line.
063800*
063900 ba081-Exit.
064000     exit.
