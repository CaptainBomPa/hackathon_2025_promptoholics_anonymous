000100*******************************************
000200*                                          *
000300*  Record Definition For Calc-Result      *
000400*              File                       *
000500*     One result per request, written    *
000600*     in the same order as read.          *
000700*******************************************
000800* File size 200 bytes (flat text, line sequential).
000900*
001000* 04/12/25 zz  - Created.
001100* 22/01/26 zz  - Added Extra-Years-Est, widened filler.
001200* 22/01/26 zz  - Added 88-levels on Res-Meets-Expectation.
001300*
001400 01  ZU-Result-Record.
001500     03  Res-Req-Id               pic x(8).
001600*                                       echo of request id
001700     03  Res-Retirement-Year      pic 9(4).
001800*                                       year annuitized
001900     03  Res-Actual-Pension       pic s9(9)v99.
002000*                                       nominal monthly pension
002100     03  Res-Real-Pension         pic s9(9)v99.
002200*                                       deflated to 2025 prices
002300     03  Res-Replacement-Pct      pic s9(3)v9(2).
002400*                                       pension / final wage x 100
002500     03  Res-Vs-Average-Pct       pic s9(5)v9(2).
002600*                                       vs average-pension proxy, pct
002700     03  Res-Wage-Incl-Sick       pic s9(7)v99.
002800*                                       final-year wage after sick red.
002900     03  Res-Wage-Excl-Sick       pic s9(7)v99.
003000*                                       final-year wage, no sick red.
003100     03  Res-Postponed-1          pic s9(9)v99.
003200     03  Res-Postponed-2          pic s9(9)v99.
003300     03  Res-Postponed-5          pic s9(9)v99.
003400     03  Res-Meets-Expectation    pic x.
003500         88  RES-EXPECTATION-MET      value "Y".
003600         88  RES-EXPECTATION-UNMET    value "N".
003700*                                       Y/N/space if no expectation
003800     03  Res-Shortfall            pic s9(7)v99.
003900*                                       expected - actual, else zero
004000     03  Res-Extra-Years-Est      pic 9(2).
004100*                                       smallest of 1/2/5 that meets it
004200     03  filler                   pic x(91).
004300*
