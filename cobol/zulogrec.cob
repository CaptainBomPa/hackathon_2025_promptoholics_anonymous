000100*******************************************
000200*                                          *
000300*  Record Definition For Usage-Log        *
000400*              File                       *
000500*     Appended one per calculation, in    *
000600*     creation order - no key.            *
000700*******************************************
000800* File size 120 bytes (flat text, line sequential).
000900*
001000* 05/12/25 zz  - Created.
001100* 22/01/26 zz  - Added 88-levels on Log-Included-Sick.
001200*
001300 01  ZU-Usage-Log-Record.
001400     03  Log-Id                   pic x(8).
001500*                                       calculation id
001600     03  Log-Date                 pic 9(8).
001700*                                       yyyymmdd of use
001800     03  Log-Time                 pic 9(6).
001900*                                       hhmmss of use
002000     03  Log-Expected-Pension     pic s9(7)v99.
002100     03  Log-Age                  pic 9(3).
002200     03  Log-Gender               pic x.
002300*                                       M/F - carried for the U6
002400*                                       report, not branched on here
002500     03  Log-Salary               pic s9(7)v99.
002600     03  Log-Included-Sick        pic x.
002700         88  LOG-SICK-INCLUDED        value "Y".
002800         88  LOG-SICK-EXCLUDED        value "N".
002900*                                       Y/N
003000     03  Log-Funds-Total          pic s9(9)v99.
003100*                                       declared ZUS funds
003200     03  Log-Actual-Pension       pic s9(9)v99.
003300     03  Log-Real-Pension         pic s9(9)v99.
003400     03  Log-Postal-Code          pic x(6).
003500     03  filler                   pic x(36).
003600*
