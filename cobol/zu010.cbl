000100*******************************************
000200*                                          *
000300*         Macro-Series Lookup Module      *
000400*          Account / Subaccount /         *
000500*           Przecietne Wynagrodzenie      *
000600*                                          *
000700*******************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         zu010.
001300*
001400     author.             Zygmunt Zalewski, dypl. inz.
001500     installation.       ZUS Centrala Warszawa - Dzial Informatyki.
001600     date-written.       03/06/1988.
001700     date-compiled.
001800     security.           Wewnetrzne oprogramowanie ZUS - nie do
001900                          dystrybucji poza siec wlasna.
002000*
002100* Remarks.               Stala podprogram wywolywany przez silniki
002200*                         liczace emerytury (zu100/zu200/zu300) do
002300*                         odczytu rocznych wskaznikow waloryzacji
002400*                         konta i subkonta oraz przecietnego
002500*                         wynagrodzenia. Tablice w zumactab.cob.
002600*
002700* Called by.              zu100, zu200, zu300.
002800* Calls.                  None.
002900*
003000* Changes:
003100* 03/06/1988 wk -         Utworzony - wskaznik konta glownego i
003200*                         subkonta, tablica na lata 2000-2024.
003300* 14/11/1991 wk -         Dodano funkcje AW - przecietne
003400*                         wynagrodzenie, budowana raz przy pierwszym
003500*                         wywolaniu.
003600* 22/02/1995 ts -         Dodano funkcje LM - limit 30-krotnosci.
003700* 09/08/1998 ts -         Przygotowanie pod rok 2000 - pola roku
003800*                         byly i zostaja 4-cyfrowe, bez zmian w
003900*                         logice.
004000* 02/01/1999 mp -         Weryfikacja Y2K zakonczona - brak wad.
004100* 17/06/2003 mp -         Rozszerzono tablice wskaznika konta
004200*                         glownego do roku 2024 wg nowych danych.
004300* 30/09/2011 mp -         Poprawka zaokraglenia w AW - bylo
004400*                         obcinanie, jest teraz zaokraglenie w gore
004500*                         od polowy grosza.
004600* 07/12/2025 zz -         Tablica AW rozszerzona do roku 2080,
004700*                         budowana jednorazowo przy pierwszym
004800*                         wywolaniu programu (przelacznik
004900*                         AW-Built-Switch).
005000* 11/01/2026 zz -         Funkcja AI/SI przeniesiona na SEARCH po
005100*                         indeksie zamiast PERFORM VARYING liniowego.
005200*
005300 environment             division.
005400*===============================
005500*
005600 configuration           section.
005700 special-names.
005800     upsi-0 is zu010-trace-switch.
005900*
006000 data                    division.
006100*===============================
006200*
006300 working-storage section.
006400*----------------------
006500*
006600 01  WS-Work-Area.
006700     03  WS-Prior-Year        pic 9(4)       comp.
006800     03  WS-Quarter-Idx       pic 9          comp.
006900     03  WS-Rate-Combo        pic 9v9(8)     comp-3.
007000     03  filler               pic x(13).
007100*
007200 01  WS-Work-Area-Alt redefines WS-Work-Area.
007300*                                       trace view used only when
007400*                                       UPSI-0 (zu010-trace-switch) is on
007500     03  WS-Trace-Year         pic 9(4).
007600     03  WS-Trace-Quarter      pic 9.
007700     03  WS-Trace-Rate         pic 9(9).
007800     03  filler                pic x(8).
007900*
008000 77  WS-Subacct-Product       pic 9v9(8)     comp-3    value zero.
008100*
008200 copy "zumactab.cob".
008300*
008400 linkage section.
008500*--------------
008600*
008700 01  ZU010-WS.
008800     03  ZU010-Function        pic xx.
008900         88  ZU010-Func-Acct-Index      value "AI".
009000         88  ZU010-Func-Subacct-Factor  value "SI".
009100         88  ZU010-Func-Avg-Wage        value "AW".
009200         88  ZU010-Func-Limit-30x       value "LM".
009300*                                       AI = account index
009400*                                       SI = subaccount year factor
009500*                                       AW = average wage
009600*                                       LM = 30x limit
009700     03  ZU010-Year            pic 9(4).
009800     03  ZU010-Factor-Result   pic 9v9(4).
009900     03  ZU010-Wage-Result     pic s9(7)v99.
010000     03  ZU010-Reply           pic x.
010100*                                       Y = found in table, N = default
010200*
010300 procedure division using ZU010-WS.
010400*==================================
010500*
010600 aa000-Main.
010700     move     zero   to  ZU010-Factor-Result.
010800     move     zero   to  ZU010-Wage-Result.
010900     move     "Y"    to  ZU010-Reply.
011000*
011100     if       AW-Built-Switch = "N"
011200              perform  aa900-Build-Avg-Wage-Table.
011300*
011400     evaluate  true
011500       when   ZU010-Func-Acct-Index
011600              perform  aa010-Lookup-Acct-Index
011700       when   ZU010-Func-Subacct-Factor
011800              perform  aa020-Lookup-Subacct-Factor
011900       when   ZU010-Func-Avg-Wage
012000              perform  aa030-Lookup-Avg-Wage
012100       when   ZU010-Func-Limit-30x
012200              perform  aa040-Lookup-Limit-30x
012300       when   other  move  "N"  to  ZU010-Reply
012400     end-evaluate.
012500*
012600     goback.
012700*
012800 aa000-Exit.
012900     exit.
013000*
013100 aa010-Lookup-Acct-Index.
013200*
013300* Account annual index - table years 2000-2024; other years default
013400* to 1.0500 per U3 rules.
013500*
013600     set      AI-Idx  to  1.
013700     search   AI-Entry
013800              at end
013900                      move  1.0500  to  ZU010-Factor-Result
014000                      move  "N"     to  ZU010-Reply
014100              when    AI-Year (AI-Idx) = ZU010-Year
014200                      move  AI-Factor (AI-Idx)  to  ZU010-Factor-Result.
014300*
014400 aa010-Exit.
014500     exit.
014600*
014700 aa020-Lookup-Subacct-Factor.
014800*
014900* Subaccount annual factor is the product of the four quarterly
015000* factors for the year; a missing quarter defaults to 1.0000.
015100*
015200     move     1.0000  to  WS-Subacct-Product.
015300     perform  aa021-Mult-Quarter through aa021-Exit
015400              varying WS-Quarter-Idx from 1 by 1
015500              until   WS-Quarter-Idx > 4.
015600     move     WS-Subacct-Product  to  ZU010-Factor-Result.
015700*
015800 aa020-Exit.
015900     exit.
016000*
016100 aa021-Mult-Quarter.
016200     set      SI-Idx  to  1.
016300     move     1.0000  to  WS-Rate-Combo.
016400     search   SI-Entry
016500              at end
016600                      move  1.0000  to  WS-Rate-Combo
016700              when    SI-Year (SI-Idx) = ZU010-Year
016800                and   SI-Quarter (SI-Idx) = WS-Quarter-Idx
016900                      move  SI-Factor (SI-Idx)  to  WS-Rate-Combo.
017000     multiply WS-Subacct-Product by WS-Rate-Combo
017100              giving  WS-Subacct-Product.
017200*
017300     if       zu010-trace-switch
017400              move  ZU010-Year     to  WS-Trace-Year
017500              move  WS-Quarter-Idx to  WS-Trace-Quarter
017600              move  WS-Rate-Combo  to  WS-Trace-Rate
017700              display "ZU010 SI " WS-Trace-Year WS-Trace-Quarter
017800                      WS-Trace-Rate.
017900*
018000 aa021-Exit.
018100     exit.
018200*
018300 aa030-Lookup-Avg-Wage.
018400*
018500* Built-once table covers 2024-2080; years outside the table use the
018600* 2025 value, per U3 rules.
018700*
018800     if       ZU010-Year < 2024
018900              set   AW-Idx  to  2
019000              move  AW-Amount (AW-Idx)  to  ZU010-Wage-Result
019100              move  "N"                 to  ZU010-Reply
019200     else
019300       if     ZU010-Year > 2080
019400              set   AW-Idx  to  57
019500              move  AW-Amount (AW-Idx)  to  ZU010-Wage-Result
019600              move  "N"                 to  ZU010-Reply
019700       else
019800              compute AW-Idx = ZU010-Year - 2023
019900              move  AW-Amount (AW-Idx)  to  ZU010-Wage-Result.
020000*
020100 aa030-Exit.
020200     exit.
020300*
020400 aa040-Lookup-Limit-30x.
020500*
020600* limit30k(year) = 30 x avgWage(year).
020700*
020800     perform  aa030-Lookup-Avg-Wage through aa030-Exit.
020900     compute  ZU010-Wage-Result rounded =
021000              ZU010-Wage-Result * 30.
021100*
021200 aa040-Exit.
021300     exit.
021400*
021500 aa900-Build-Avg-Wage-Table.
021600*
021700* Builds the 2024-2080 average-wage series the first time any
021800* function is called - 2024/2025 are seeded constants, each later
021900* year grows at 1.025 x 1.029 over the year before, rounded half-up
022000* to 2dp, per U3 rules.
022100*
022200     set      AW-Idx  to  1.
022300     move     2024            to  AW-Year (AW-Idx).
022400     compute  AW-Amount (AW-Idx) rounded = (8161.62 + 8477.21) / 2.
022500*
022600     set      AW-Idx  to  2.
022700     move     2025            to  AW-Year (AW-Idx).
022800     compute  AW-Amount (AW-Idx) rounded = (8962.28 + 8748.63) / 2.
022900*
023000     perform  aa901-Grow-One-Year through aa901-Exit
023100              varying AW-Idx from 3 by 1 until AW-Idx > 57.
023200*
023300     move     "Y"             to  AW-Built-Switch.
023400*
023500 aa900-Exit.
023600     exit.
023700*
023800 aa901-Grow-One-Year.
023900     compute  WS-Prior-Year = AW-Year (AW-Idx - 1) + 1.
024000     move     WS-Prior-Year   to  AW-Year (AW-Idx).
024100     compute  AW-Amount (AW-Idx) rounded =
024200              AW-Amount (AW-Idx - 1) * 1.025 * 1.029.
024300*
024400 aa901-Exit.
024500     exit.
