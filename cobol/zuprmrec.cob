000100*******************************************
000200*                                          *
000300*  Record Definitions For Parameter       *
000400*              Cards                      *
000500*     Report-Parm used by zu400 (usage    *
000600*     report); Facts-Parm used by zu500.  *
000700*******************************************
000800* Report-Parm file size 16 bytes.
000900*
001000* 06/12/25 zz  - Created.
001100*
001200 01  ZU-Report-Parm-Record.
001300     03  Prm-Date-From            pic 9(8).
001400*                                       yyyymmdd, inclusive
001500     03  Prm-Date-To              pic 9(8).
001600*                                       yyyymmdd, inclusive
001700*                                       card is full at 16 bytes -
001800*                                       no room left for a filler pad
001900*
002000* Facts-Parm file size 16 bytes - locale code + table index, padded.
002100*
002200 01  ZU-Facts-Parm-Record.
002300     03  Prm-Locale               pic x(5).
002400*                                       blank or "pl" selects Polish
002500     03  Prm-Fact-Index           pic 9(5).
002600*                                       N-th entry, wraps mod table size
002700     03  filler                   pic x(6).
002800*
